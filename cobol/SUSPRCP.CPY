000100*AFDV1     SUSPICIOUS IP RECORD LAYOUT - 20 BYTES              SUSPRCP
000200*          REPLACED WITH SI- ON SUSPIN, TB-SUS- ON THE         SUSPRCP
000300*          IN-MEMORY SUSPICIOUS-IP TABLE ENTRY                 SUSPRCP
000400 01  :TAG:-REC.                                                SUSPRCP
000500     05  :TAG:-IP                PIC X(15).                   SUSPRCP
000600     05  FILLER                  PIC X(05).                   SUSPRCP
