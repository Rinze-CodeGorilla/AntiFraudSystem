000100*AFDV1     FEEDBACK RECORD LAYOUT - 40 BYTES                   FEEDRCP
000200*          REVIEWER'S TRUE VERDICT ON A PRIOR TRANSACTION      FEEDRCP
000300 01  FEEDBACK-RECORD.                                          FEEDRCP
000400     05  FB-ID                   PIC 9(08).                   FEEDRCP
000500     05  FB-CARD-NUMBER          PIC X(16).                   FEEDRCP
000600     05  FB-AMOUNT               PIC 9(07)V99.                FEEDRCP
000700     05  FB-FEEDBACK             PIC X(07).                   FEEDRCP
000800         88  FB-IS-ALLOWED           VALUE 'ALLOWED'.          FEEDRCP
000900         88  FB-IS-MANUAL            VALUE 'MANUAL '.          FEEDRCP
001000         88  FB-IS-PROHIB            VALUE 'PROHIB '.          FEEDRCP
