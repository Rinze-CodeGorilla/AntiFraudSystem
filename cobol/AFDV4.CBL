000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MIDWEST NATIONAL BANK
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:   AFDV4
000150*
000160* AUTHOR  :  R. T. ANSELL
000170* INSTALLATION. EDP DIVISION - CARD SERVICES
000180*
000190* CALLED BY AFDV1 ONCE PER TRANSACTION.  DECIDES WHETHER ONE
000200* TRANSACTION IS ALLOWED, NEEDS MANUAL_PROCESSING, IS PROHIBITED,
000210* OR MUST BE REJECTED, AND RETURNS THE REASON LIST FOR THE
000220* TRAILING REPORT / AUDIT TRACE.
000230*
000240* DATA VALIDATION (LUHN CHECK, IP SYNTAX, POSITIVE AMOUNT) IS
000250* DONE FIRST - A FAILURE THERE IS AN AUTOMATIC REJECT AND NO
000260* BUSINESS RULE RUNS.  OTHERWISE EACH BUSINESS RULE (AMOUNT
000270* BAND, STOLEN-CARD, SUSPICIOUS-IP, REGION CORRELATION, IP
000280* CORRELATION) PRODUCES ITS OWN SEVERITY 1-3 (ALLOWED-MANUAL-
000290* PROHIBITED).  THE FINAL VERDICT IS THE HIGHEST SEVERITY
000300* PRODUCED, AND THE REASON FIELD LISTS EVERY RULE THAT REACHED
000310* THAT SEVERITY, IN THE SHOP'S FIXED ORDER -
000320*     AMOUNT, CARD-NUMBER, IP, IP-CORRELATION, REGION-CORRELATION
000330* COMMA SEPARATED.  AN ALLOWED VERDICT ALWAYS REPORTS "NONE".
000340****************************************************************
000350*
000360* CHANGE LOG -
000370*
000380* 870302  RTA  CR-0118  ORIGINAL PROGRAM WRITTEN AND TESTED.
000390* 880114  RTA  CR-0194  LUHN CHECK ADDED - PRIOR RELEASE ONLY
000400*                       CHECKED CARD NUMBER LENGTH.
000410* 880619  JMK  CR-0210  STOLEN-CARD AND SUSPICIOUS-IP LOOKUPS
000420*                       CHANGED TO SEARCH ALL TO MATCH THE NEW
000430*                       BINARY TABLES BUILT IN AFDV1.
000440* 890217  JMK  CR-0244  ADDED 450/460 CORRELATION PARAGRAPHS.
000450* 900604  JMK  CR-0268  VERDICT COMBINING LOGIC REWRITTEN AS A
000460*                       SEVERITY NUMBER COMPARE PER REASON, NOT
000470*                       A SINGLE RUNNING WINNER - AUDIT ASKED
000480*                       FOR EVERY CONTRIBUTING REASON TO SHOW,
000490*                       NOT JUST THE FIRST ONE FOUND.
000500* 930922  DLP  CR-0337  IP SYNTAX CHECK TIGHTENED TO REJECT
000510*                       OCTETS GREATER THAN 255.
000520* 940815  DLP  CR-0352  REGION/IP CORRELATION NOW COUNTS
000530*                       DISTINCT OTHER REGIONS/IPS (R, I) PER
000540*                       THE AUDIT DEFINITION INSTEAD OF A
000550*                       SIMPLE YES/NO HIT - R OR I = 2 IS
000560*                       MANUAL_PROCESSING, OVER 2 IS PROHIBITED.
000570* 981012  CRH  CR-0455  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
000580*                       PROGRAM, ABS-SECONDS IS PASSED IN BY
000590*                       AFDV1 ALREADY COMPUTED.  NO CHANGE.
000600* 061115  BTN  CR-0561  DEFAULT LIMITS (200.00/1500.00) NOW
000610*                       APPLIED HERE WHEN A CARD IS NOT FOUND ON
000620*                       THE LIMIT TABLE, INSTEAD OF REJECTING
000630*                       THE TRANSACTION OUTRIGHT.
000640* 110303  BTN  CR-0588  ADDED THE POSITIVE-AMOUNT DATA CHECK -
000650*                       A ZERO OR NEGATIVE AMOUNT WAS SLIPPING
000660*                       THROUGH TO THE AMOUNT-BAND RULE AS AN
000670*                       AUTOMATIC ALLOWED.
000680* 140603  BTN  CR-0594  420-VALIDATE-IP-SYNTAX NOW TALLIES THE
000690*                       UNSTRING SEGMENTS AND CHECKS FOR OVERFLOW -
000700*                       AN IP WITH A FIFTH OCTET (E.G. 1.2.3.4.5)
000710*                       WAS PASSING AS VALID BECAUSE THE EXTRA
000720*                       SEGMENT WAS SIMPLY DISCARDED.
000730* 140728  BTN  CR-0599  AUDIT ASKED FOR A PARAGRAPH-LEVEL WRITE-UP
000740*                       OF EVERY RULE IN THIS PROGRAM, NOT JUST THE
000750*                       HEADER NARRATIVE ABOVE - COMMENTS ADDED
000760*                       THROUGHOUT, NO LOGIC CHANGED.
000770****************************************************************
000780 IDENTIFICATION DIVISION.
000790 PROGRAM-ID.    AFDV4.
000800 AUTHOR.        R. T. ANSELL.
000810 INSTALLATION.  MIDWEST NATIONAL BANK - EDP DIVISION.
000820 DATE-WRITTEN.  03/02/87.
000830 DATE-COMPILED.
000840 SECURITY.      CONFIDENTIAL - CARDHOLDER DATA.
000850****************************************************************
000860 ENVIRONMENT DIVISION.
000870 CONFIGURATION SECTION.
000880 SOURCE-COMPUTER. IBM-370.
000890 OBJECT-COMPUTER. IBM-370.
000900 SPECIAL-NAMES.
000910     C01 IS TOP-OF-FORM.
000920****************************************************************
000930 DATA DIVISION.
000940 WORKING-STORAGE SECTION.
000950*
000960* FIXED SIZE OF THE SHOP'S 7-CODE REGION LIST (EAP/ECA/HIC/LAC/
000970* MENA/SA/SSA) USED THROUGHOUT 450-CORRELATE-HISTORY - HELD AS A
000980* 77-LEVEL CONSTANT RATHER THAN REPEATING THE LITERAL 7 ON EVERY
000990* PERFORM VARYING BOUND.
001000 77  WS-REGION-CODE-COUNT        PIC S9(04) COMP VALUE 7.
001010*
001020* ALL OF WORKING-STORAGE BELOW IS PER-CALL SCRATCH SPACE ONLY -
001030* NOTHING HERE CARRIES A VALUE FROM ONE TRANSACTION TO THE NEXT.
001040* THE TABLES THAT DO PERSIST ACROSS THE WHOLE RUN (STOLEN,
001050* SUSPICIOUS, LIMIT, HISTORY) ALL LIVE IN AFDV1 AND ARE PASSED
001060* IN THROUGH THE LINKAGE SECTION BELOW.
001070*
001080*
001090* ONE SEVERITY NUMBER PER RULE - 0 MEANS THE RULE DID NOT FIRE.
001100* THE AMOUNT RULE ALWAYS FIRES (1, 2 OR 3); THE OTHERS FIRE ONLY
001110* WHEN THEIR OWN CONDITION IS MET.  SEE CR-0268/CR-0352 ABOVE.
001120 01  WS-RULE-SEVERITIES.
001130     05  WS-AMOUNT-SEV           PIC S9(01) COMP VALUE 0.
001140     05  WS-CARDNUM-SEV          PIC S9(01) COMP VALUE 0.
001150     05  WS-SUSIP-SEV            PIC S9(01) COMP VALUE 0.
001160     05  WS-IPCORR-SEV           PIC S9(01) COMP VALUE 0.
001170     05  WS-REGIONCORR-SEV       PIC S9(01) COMP VALUE 0.
001180 01  WS-SEVERITY-TABLE REDEFINES WS-RULE-SEVERITIES.
001190     05  WS-SEV-ENTRY OCCURS 5 TIMES PIC S9(01) COMP.
001200 01  WS-BEST-SEVERITY            PIC S9(01) COMP VALUE 0.
001210 01  WS-INFO-HAS-ENTRY           PIC X      VALUE 'N'.
001220     88  WS-INFO-ALREADY-STARTED    VALUE 'Y'.
001230*
001240* LUHN-CHECK WORK AREA.  THE CARD NUMBER IS RESTATED AS A TABLE
001250* OF 16 SINGLE DIGITS SO EACH CAN BE DOUBLED/SUMMED WITHOUT AN
001260* INTRINSIC FUNCTION.
001270 01  WS-LUHN-CARD-SAVE           PIC X(16)  VALUE SPACES.
001280 01  WS-LUHN-DIGIT-TABLE REDEFINES WS-LUHN-CARD-SAVE.
001290     05  WS-LUHN-DIGIT OCCURS 16 TIMES PIC 9(01).
001300 01  WS-LUHN-WORK-AREA.
001310     05  WS-LUHN-IDX             PIC S9(04) COMP VALUE 0.
001320     05  WS-LUHN-DOUBLED         PIC S9(04) COMP VALUE 0.
001330     05  WS-LUHN-SUM             PIC S9(04) COMP VALUE 0.
001340     05  WS-LUHN-MOD-QUOTIENT   PIC S9(04) COMP VALUE 0.
001350     05  WS-LUHN-MOD-REMAINDER  PIC S9(04) COMP VALUE 0.
001360     05  WS-LUHN-OK              PIC X      VALUE 'N'.
001370         88  WS-LUHN-IS-OK          VALUE 'Y'.
001380 01  WS-AMOUNT-OK                PIC X      VALUE 'N'.
001390     88  WS-AMOUNT-IS-OK            VALUE 'Y'.
001400*
001410* IP-SYNTAX WORK AREA.  THE IP IS UNSTRUNG ON DOTS INTO FOUR
001420* OCTET FIELDS, EACH CHECKED FOR 0-255 AND ALL-NUMERIC.
001430 01  WS-IP-OCTETS.
001440     05  WS-IP-OCTET-1           PIC X(03)  VALUE SPACES.
001450     05  WS-IP-OCTET-2           PIC X(03)  VALUE SPACES.
001460     05  WS-IP-OCTET-3           PIC X(03)  VALUE SPACES.
001470     05  WS-IP-OCTET-4           PIC X(03)  VALUE SPACES.
001480 01  WS-IP-OCTET-TABLE REDEFINES WS-IP-OCTETS.
001490     05  WS-IP-OCTET-ENTRY OCCURS 4 TIMES PIC X(03).
001500 01  WS-IP-OCTET-NUM             PIC 9(03)  VALUE 0.
001510 01  WS-OCTET-IDX                PIC S9(04) COMP VALUE 0.
001520 01  WS-IP-SEGMENT-COUNT         PIC S9(04) COMP VALUE 0.
001530 01  WS-IP-OK                    PIC X      VALUE 'N'.
001540     88  WS-IP-IS-OK                VALUE 'Y'.
001550*
001560* AMOUNT-RULE WORK AREA.
001570 01  WS-CARD-MAX-ALLOWED         PIC 9(07)V99 VALUE 0.
001580 01  WS-CARD-MAX-MANUAL          PIC 9(07)V99 VALUE 0.
001590 01  WS-LOOKUP-FOUND             PIC X      VALUE 'N'.
001600     88  WS-LOOKUP-WAS-FOUND        VALUE 'Y'.
001610*
001620* CORRELATION WORK AREA - R (DISTINCT OTHER REGIONS) IS COUNTED
001630* AGAINST THE SHOP'S FIXED 7-REGION LIST; I (DISTINCT OTHER IPS)
001640* IS COUNTED AGAINST A SMALL SCRATCH TABLE BUILT FRESH FOR EACH
001650* TRANSACTION (CR-0352).
001660 01  WS-HIST-IDX                 PIC S9(08) COMP VALUE 0.
001670 01  WS-CORR-IDX                 PIC S9(08) COMP VALUE 0.
001680 01  WS-WINDOW-START-SECONDS     PIC S9(08) COMP VALUE 0.
001690 01  WS-REGION-COUNT             PIC S9(04) COMP VALUE 0.
001700 01  WS-IP-DISTINCT-COUNT        PIC S9(04) COMP VALUE 0.
001710 01  WS-REGION-SEEN-TABLE.
001720     05  WS-RSEEN-ENTRY OCCURS 7 TIMES.
001730         10  WS-RSEEN-CODE       PIC X(04).
001740         10  WS-RSEEN-FLAG       PIC X.
001750             88  WS-RSEEN-IS-SET    VALUE 'Y'.
001760 01  WS-IP-SEEN-TABLE.
001770     05  WS-ISEEN-ENTRY OCCURS 50 TIMES.
001780         10  WS-ISEEN-IP         PIC X(15)  VALUE SPACES.
001790 01  WS-ISEEN-MATCH              PIC X      VALUE 'N'.
001800     88  WS-ISEEN-WAS-MATCHED       VALUE 'Y'.
001810 01  WS-REASON-TEXT              PIC X(18)  VALUE SPACES.
001820 01  WS-INFO-WORK                PIC X(29)  VALUE SPACES.
001830*
001840****************************************************************
001850 LINKAGE SECTION.
001860*
001870* EVERYTHING AFDV1 GIVES THIS PROGRAM AND GETS BACK - THE ONE
001880* TRANSACTION'S FIVE FIELDS, THE FOUR MASTER TABLES, AND THE
001890* TWO RETURN FIELDS AT THE BOTTOM.  NOTHING IN THIS SECTION IS
001900* OWNED BY AFDV4 - ALL OF IT IS STORAGE BELONGING TO THE CALLER.
001910*
001920*
001930*
001940* THE FIVE FIELDS OF THE ONE TRANSACTION BEING EVALUATED, PASSED
001950* BY REFERENCE FROM AFDV1'S TRANSACTION RECORD.
001960*
001970 01  LS-CARD-NUMBER              PIC X(16).
001980 01  LS-AMOUNT                   PIC 9(07)V99.
001990 01  LS-IP                       PIC X(15).
002000 01  LS-REGION                   PIC X(04).
002010 01  LS-ABS-SECONDS              PIC S9(08) COMP.
002020*
002030*
002040* STOLEN-CARD MASTER TABLE, LOADED AND SORTED ONCE BY AFDV1 AND
002050* PASSED DOWN WHOLE SO THIS PROGRAM NEVER OPENS A FILE OF ITS
002060* OWN.  SEARCHED ALL (BINARY SEARCH) IN 440 BELOW.
002070*
002080 01  LS-STOLEN-COUNT             PIC S9(08) COMP.
002090 01  LS-STOLEN-TABLE.
002100     05  LS-STL-ENTRY OCCURS 1 TO 9999 TIMES
002110             DEPENDING ON LS-STOLEN-COUNT
002120             ASCENDING KEY IS LS-STL-CARD-NUMBER
002130             INDEXED BY LS-STOLEN-IDX.
002140         10  LS-STL-CARD-NUMBER      PIC X(16).
002150*
002160*
002170* SUSPICIOUS-IP MASTER TABLE - SAME TREATMENT AS THE STOLEN-CARD
002180* TABLE ABOVE, SEARCHED ALL IN 441 BELOW.
002190*
002200 01  LS-SUSPICIOUS-COUNT         PIC S9(08) COMP.
002210 01  LS-SUSPICIOUS-TABLE.
002220     05  LS-SUS-ENTRY OCCURS 1 TO 9999 TIMES
002230             DEPENDING ON LS-SUSPICIOUS-COUNT
002240             ASCENDING KEY IS LS-SUS-IP
002250             INDEXED BY LS-SUSPICIOUS-IDX.
002260         10  LS-SUS-IP               PIC X(15).
002270*
002280*
002290* PER-CARD LIMIT TABLE - CARRIES THE ALLOWED/MANUAL DOLLAR
002300* BREAKPOINTS AFDV5 MAY HAVE ADJUSTED ON A PRIOR CYCLE.  A CARD
002310* NOT FOUND HERE FALLS BACK TO THE SHOP DEFAULTS IN 430 BELOW.
002320*
002330 01  LS-LIMIT-COUNT              PIC S9(08) COMP.
002340 01  LS-LIMIT-TABLE.
002350     05  LS-LIM-ENTRY OCCURS 1 TO 9999 TIMES
002360             DEPENDING ON LS-LIMIT-COUNT
002370             ASCENDING KEY IS LS-LIM-CARD-NUMBER
002380             INDEXED BY LS-LIMIT-IDX.
002390         10  LS-LIM-CARD-NUMBER      PIC X(16).
002400         10  LS-LIM-MAX-ALLOWED      PIC 9(07)V99.
002410         10  LS-LIM-MAX-MANUAL       PIC 9(07)V99.
002420*
002430*
002440* RUNNING HISTORY OF TRANSACTIONS ALREADY PROCESSED THIS RUN,
002450* BUILT UP BY AFDV1 AS EACH ONE IS EVALUATED - THIS IS WHAT 450
002460* BELOW SCANS FOR THE REGION/IP CORRELATION CHECK.
002470*
002480 01  LS-HISTORY-COUNT            PIC S9(08) COMP.
002490 01  LS-HISTORY-TABLE.
002500     05  LS-HS-ENTRY OCCURS 1 TO 9999 TIMES
002510             DEPENDING ON LS-HISTORY-COUNT
002520             INDEXED BY LS-HISTORY-IDX.
002530         10  LS-HS-CARD-NUMBER       PIC X(16).
002540         10  LS-HS-REGION            PIC X(04).
002550         10  LS-HS-IP                PIC X(15).
002560         10  LS-HS-ABS-SECONDS       PIC S9(08) COMP.
002570*
002580*
002590* THE TWO FIELDS RETURNED TO AFDV1 - THE VERDICT ITSELF AND THE
002600* COMMA-SEPARATED LIST OF REASONS BUILT BY 470/475 BELOW.
002610*
002620 01  LS-RULE-VERDICT             PIC X(18).
002630 01  LS-RULE-INFO                PIC X(29).
002640****************************************************************
002650 PROCEDURE DIVISION USING LS-CARD-NUMBER, LS-AMOUNT, LS-IP,
002660         LS-REGION, LS-ABS-SECONDS,
002670         LS-STOLEN-COUNT, LS-STOLEN-TABLE,
002680         LS-SUSPICIOUS-COUNT, LS-SUSPICIOUS-TABLE,
002690         LS-LIMIT-COUNT, LS-LIMIT-TABLE,
002700         LS-HISTORY-COUNT, LS-HISTORY-TABLE,
002710         LS-RULE-VERDICT, LS-RULE-INFO.
002720****************************************************************
002730*
002740* 000-MAIN IS THE ENTIRE RULE-EVALUATION SEQUENCE FOR ONE
002750* TRANSACTION - AFDV1 CALLS THIS ONCE PER RECORD AND WAITS FOR
002760* GOBACK BEFORE READING THE NEXT ONE.  THE THREE DATA CHECKS
002770* (AMOUNT, LUHN, IP) RUN FIRST AND EACH ONE IS A HARD REJECT -
002780* NONE OF THE FIVE BUSINESS RULES BELOW THEM EVER SEES A
002790* TRANSACTION WITH BAD DATA.  ONLY WHEN ALL THREE PASS DOES
002800* CONTROL FALL THROUGH TO THE BUSINESS RULES AND ON TO THE
002810* VERDICT COMBINER.
002820*
002830 000-MAIN.
002840     PERFORM 401-CLEAR-ONE-SEVERITY
002850         VARYING WS-CORR-IDX FROM 1 BY 1 UNTIL WS-CORR-IDX > 5.
002860     MOVE 0 TO WS-BEST-SEVERITY.
002870*
002880     PERFORM 405-VALIDATE-AMOUNT-POSITIVE.
002890     IF NOT WS-AMOUNT-IS-OK
002900         MOVE 'REJECTED' TO LS-RULE-VERDICT
002910         MOVE 'amount'   TO LS-RULE-INFO
002920         GO TO 000-MAIN-EXIT
002930     END-IF.
002940*
002950     PERFORM 410-VALIDATE-CARD-LUHN.
002960     IF NOT WS-LUHN-IS-OK
002970         MOVE 'REJECTED' TO LS-RULE-VERDICT
002980         MOVE 'card'     TO LS-RULE-INFO
002990         GO TO 000-MAIN-EXIT
003000     END-IF.
003010*
003020     PERFORM 420-VALIDATE-IP-SYNTAX.
003030     IF NOT WS-IP-IS-OK
003040         MOVE 'REJECTED' TO LS-RULE-VERDICT
003050         MOVE 'ip'       TO LS-RULE-INFO
003060         GO TO 000-MAIN-EXIT
003070     END-IF.
003080*
003090     PERFORM 430-EVALUATE-AMOUNT-RULE.
003100     PERFORM 440-CHECK-STOLEN-TABLE.
003110     PERFORM 441-CHECK-SUSPICIOUS-TABLE.
003120     PERFORM 450-CORRELATE-HISTORY.
003130     PERFORM 460-EVALUATE-CORRELATION-RULES.
003140     PERFORM 470-COMBINE-VERDICT.
003150*
003160* 000-MAIN-EXIT IS THE ONE PLACE THIS PROGRAM RETURNS TO AFDV1 -
003170* THE THREE DATA-CHECK FAILURES ABOVE ALL GO TO HERE DIRECTLY ONCE
003180* THE VERDICT/REASON FIELDS ARE SET, THE SAME AS FALLING OFF THE
003190* BOTTOM OF 470-COMBINE-VERDICT DOES ON A CLEAN RUN.
003200 000-MAIN-EXIT.
003210     GOBACK.
003220*
003230****************************************************************
003240* 405-VALIDATE-AMOUNT-POSITIVE - A ZERO OR NEGATIVE AMOUNT IS A
003250* DATA ERROR, NOT A BUSINESS DECISION, SO IT TAKES THE SAME
003260* REJECTED EXIT AS A BAD CARD NUMBER OR IP (CR-0588).
003270****************************************************************
003280 401-CLEAR-ONE-SEVERITY.
003290     MOVE 0 TO WS-SEV-ENTRY(WS-CORR-IDX).
003300*
003310 405-VALIDATE-AMOUNT-POSITIVE.
003320     IF LS-AMOUNT > 0
003330         MOVE 'Y' TO WS-AMOUNT-OK
003340     ELSE
003350         MOVE 'N' TO WS-AMOUNT-OK
003360     END-IF.
003370*
003380****************************************************************
003390* 410-VALIDATE-CARD-LUHN - STANDARD MOD-10 CHECKSUM.  DOUBLE
003400* EVERY SECOND DIGIT COUNTING FROM THE RIGHT, SUBTRACT 9 IF THE
003410* RESULT EXCEEDS 9, SUM ALL 16 DIGITS, TOTAL MUST BE A MULTIPLE
003420* OF 10.
003430****************************************************************
003440 410-VALIDATE-CARD-LUHN.
003450     MOVE 'Y' TO WS-LUHN-OK.
003460     IF LS-CARD-NUMBER IS NOT NUMERIC
003470         MOVE 'N' TO WS-LUHN-OK
003480     ELSE
003490         MOVE LS-CARD-NUMBER TO WS-LUHN-CARD-SAVE
003500         MOVE 0 TO WS-LUHN-SUM
003510         PERFORM 415-ADD-ONE-LUHN-DIGIT
003520                 VARYING WS-LUHN-IDX FROM 16 BY -1
003530                 UNTIL WS-LUHN-IDX < 1
003540         DIVIDE WS-LUHN-SUM BY 10 GIVING WS-LUHN-MOD-QUOTIENT
003550                 REMAINDER WS-LUHN-MOD-REMAINDER
003560         IF WS-LUHN-MOD-REMAINDER NOT = 0
003570             MOVE 'N' TO WS-LUHN-OK
003580         END-IF
003590     END-IF.
003600*
003610*
003620* 415-ADD-ONE-LUHN-DIGIT IS PERFORMED ONCE PER DIGIT, RIGHT TO
003630* LEFT (WS-LUHN-IDX COUNTS DOWN FROM 16).  17 MINUS THE INDEX
003640* GIVES THE DIGIT'S POSITION COUNTING FROM THE RIGHT, SO AN ODD
003650* REMAINDER ON THAT DIVIDE MEANS THIS IS A SECOND DIGIT AND GETS
003660* DOUBLED (WITH THE 9-SUBTRACT IF IT CARRIES PAST 9).
003670*
003680 415-ADD-ONE-LUHN-DIGIT.
003690     DIVIDE 17 - WS-LUHN-IDX BY 2 GIVING WS-LUHN-MOD-QUOTIENT
003700             REMAINDER WS-LUHN-MOD-REMAINDER.
003710     IF WS-LUHN-MOD-REMAINDER = 0
003720         COMPUTE WS-LUHN-DOUBLED =
003730                 WS-LUHN-DIGIT(WS-LUHN-IDX) * 2
003740         IF WS-LUHN-DOUBLED > 9
003750             SUBTRACT 9 FROM WS-LUHN-DOUBLED
003760         END-IF
003770         ADD WS-LUHN-DOUBLED TO WS-LUHN-SUM
003780     ELSE
003790         ADD WS-LUHN-DIGIT(WS-LUHN-IDX) TO WS-LUHN-SUM
003800     END-IF.
003810*
003820****************************************************************
003830* 420-VALIDATE-IP-SYNTAX - FOUR DOT-SEPARATED NUMERIC OCTETS,
003840* EACH 0-255, NO INTRINSIC FUNCTIONS USED (CR-0337).  CR-0594
003850* ADDED THE TALLYING/OVERFLOW CHECK BELOW - AUDIT FOUND A FIFTH
003860* OCTET (E.G. 1.2.3.4.5) WAS SLIPPING THROUGH AS VALID BECAUSE
003870* THE UNSTRING SIMPLY DROPPED ANYTHING PAST THE FOURTH FIELD.
003880****************************************************************
003890 420-VALIDATE-IP-SYNTAX.
003900     MOVE 'Y'    TO WS-IP-OK.
003910     MOVE 0      TO WS-IP-SEGMENT-COUNT.
003920     MOVE SPACES TO WS-IP-OCTETS.
003930     UNSTRING LS-IP DELIMITED BY '.'
003940         INTO WS-IP-OCTET-1, WS-IP-OCTET-2,
003950              WS-IP-OCTET-3, WS-IP-OCTET-4
003960         TALLYING IN WS-IP-SEGMENT-COUNT
003970         ON OVERFLOW
003980             MOVE 'N' TO WS-IP-OK
003990     END-UNSTRING.
004000     IF WS-IP-IS-OK AND WS-IP-SEGMENT-COUNT NOT = 4
004010         MOVE 'N' TO WS-IP-OK
004020     END-IF.
004030     IF WS-IP-IS-OK
004040         PERFORM 425-CHECK-ONE-OCTET
004050             VARYING WS-OCTET-IDX FROM 1 BY 1
004060             UNTIL WS-OCTET-IDX > 4
004070             OR NOT WS-IP-IS-OK
004080     END-IF.
004090*
004100*
004110* 425-CHECK-ONE-OCTET IS PERFORMED ONCE PER OCTET FIELD PRODUCED
004120* BY THE UNSTRING ABOVE.  A NON-NUMERIC OCTET OR ONE OVER 255 IS
004130* A SYNTAX FAILURE - PERFORM STOPS AS SOON AS WS-IP-OK GOES TO
004140* 'N' SO A SINGLE BAD OCTET IS ENOUGH, NO NEED TO CHECK ALL FOUR.
004150*
004160 425-CHECK-ONE-OCTET.
004170     IF WS-IP-OCTET-ENTRY(WS-OCTET-IDX) IS NOT NUMERIC
004180         MOVE 'N' TO WS-IP-OK
004190     ELSE
004200         MOVE WS-IP-OCTET-ENTRY(WS-OCTET-IDX) TO WS-IP-OCTET-NUM
004210         IF WS-IP-OCTET-NUM > 255
004220             MOVE 'N' TO WS-IP-OK
004230         END-IF
004240     END-IF.
004250*
004260****************************************************************
004270* 430-EVALUATE-AMOUNT-RULE - LOOK UP THE CARD'S CURRENT LIMITS.
004280* A CARD NOT ON THE LIMIT TABLE GETS THE SHOP'S DOCUMENTED
004290* DEFAULTS (200.00 ALLOWED / 1500.00 MANUAL) PER CR-0561.  THIS
004300* RULE ALWAYS PRODUCES A SEVERITY - IT IS THE FLOOR VERDICT, SINCE
004310* EVERY TRANSACTION THAT REACHES THIS POINT HAS ALREADY PASSED THE
004320* THREE DATA CHECKS AND IS AT LEAST ALLOWED ON AMOUNT ALONE UNLESS
004330* ONE OF THE OTHER FOUR RULES PUSHES THE VERDICT HIGHER IN 470.
004340****************************************************************
004350 430-EVALUATE-AMOUNT-RULE.
004360     MOVE 'N' TO WS-LOOKUP-FOUND.
004370     IF LS-LIMIT-COUNT > 0
004380         SEARCH ALL LS-LIM-ENTRY
004390             WHEN LS-LIM-CARD-NUMBER(LS-LIMIT-IDX) = LS-CARD-NUMBER
004400                 MOVE 'Y' TO WS-LOOKUP-FOUND
004410         END-SEARCH
004420     END-IF.
004430     IF WS-LOOKUP-WAS-FOUND
004440         MOVE LS-LIM-MAX-ALLOWED(LS-LIMIT-IDX)
004450                                 TO WS-CARD-MAX-ALLOWED
004460         MOVE LS-LIM-MAX-MANUAL(LS-LIMIT-IDX)
004470                                 TO WS-CARD-MAX-MANUAL
004480     ELSE
004490         MOVE 200.00             TO WS-CARD-MAX-ALLOWED
004500         MOVE 1500.00            TO WS-CARD-MAX-MANUAL
004510     END-IF.
004520     EVALUATE TRUE
004530         WHEN LS-AMOUNT <= WS-CARD-MAX-ALLOWED
004540             MOVE 1 TO WS-AMOUNT-SEV
004550         WHEN LS-AMOUNT <= WS-CARD-MAX-MANUAL
004560             MOVE 2 TO WS-AMOUNT-SEV
004570         WHEN OTHER
004580             MOVE 3 TO WS-AMOUNT-SEV
004590     END-EVALUATE.
004600*
004610****************************************************************
004620* 440-CHECK-STOLEN-TABLE
004630****************************************************************
004640*
004650* 440-CHECK-STOLEN-TABLE - A BINARY SEARCH OF THE CARD AGAINST
004660* THE STOLEN-CARD MASTER BUILT AND SORTED BY AFDV1.  A MATCH IS
004670* ALWAYS SEVERITY 3 (PROHIBITED) REGARDLESS OF AMOUNT OR
004680* CORRELATION FINDINGS - A STOLEN CARD IS NEVER ALLOWED OR SENT
004690* TO MANUAL REVIEW.
004700*
004710 440-CHECK-STOLEN-TABLE.
004720     MOVE 'N' TO WS-LOOKUP-FOUND.
004730     IF LS-STOLEN-COUNT > 0
004740         SEARCH ALL LS-STL-ENTRY
004750             WHEN LS-STL-CARD-NUMBER(LS-STOLEN-IDX) =
004760                     LS-CARD-NUMBER
004770                 MOVE 'Y' TO WS-LOOKUP-FOUND
004780         END-SEARCH
004790     END-IF.
004800     IF WS-LOOKUP-WAS-FOUND
004810         MOVE 3 TO WS-CARDNUM-SEV
004820     END-IF.
004830*
004840****************************************************************
004850* 441-CHECK-SUSPICIOUS-TABLE
004860****************************************************************
004870*
004880* 441-CHECK-SUSPICIOUS-TABLE - SAME BINARY-SEARCH PATTERN AS
004890* 440, AGAINST THE SUSPICIOUS-IP MASTER INSTEAD OF THE CARD
004900* NUMBER.  A MATCH IS ALSO SEVERITY 3 - THE SHOP TREATS A KNOWN
004910* FRAUD IP THE SAME AS A KNOWN STOLEN CARD.
004920*
004930 441-CHECK-SUSPICIOUS-TABLE.
004940     MOVE 'N' TO WS-LOOKUP-FOUND.
004950     IF LS-SUSPICIOUS-COUNT > 0
004960         SEARCH ALL LS-SUS-ENTRY
004970             WHEN LS-SUS-IP(LS-SUSPICIOUS-IDX) = LS-IP
004980                 MOVE 'Y' TO WS-LOOKUP-FOUND
004990         END-SEARCH
005000     END-IF.
005010     IF WS-LOOKUP-WAS-FOUND
005020         MOVE 3 TO WS-SUSIP-SEV
005030     END-IF.
005040*
005050****************************************************************
005060* 450-CORRELATE-HISTORY - SCAN OF THIS RUN'S HISTORY SO FAR FOR
005070* THE SAME CARD NUMBER WITHIN THE PRECEDING 3600 SECONDS, AND
005080* COUNT THE DISTINCT OTHER REGIONS (R) AND DISTINCT OTHER IPS
005090* (I) SEEN THERE (CR-0352).  REGIONS ARE COUNTED AGAINST THE
005100* SHOP'S FIXED 7-CODE LIST; IPS AGAINST A SMALL SCRATCH TABLE.
005110****************************************************************
005120 450-CORRELATE-HISTORY.
005130     MOVE 'EAP'  TO WS-RSEEN-CODE(1).
005140     MOVE 'ECA'  TO WS-RSEEN-CODE(2).
005150     MOVE 'HIC'  TO WS-RSEEN-CODE(3).
005160     MOVE 'LAC'  TO WS-RSEEN-CODE(4).
005170     MOVE 'MENA' TO WS-RSEEN-CODE(5).
005180     MOVE 'SA'   TO WS-RSEEN-CODE(6).
005190     MOVE 'SSA'  TO WS-RSEEN-CODE(7).
005200     PERFORM 451-CLEAR-ONE-RSEEN-FLAG
005210         VARYING WS-HIST-IDX FROM 1 BY 1
005220         UNTIL WS-HIST-IDX > WS-REGION-CODE-COUNT.
005230     MOVE 0      TO WS-IP-DISTINCT-COUNT.
005240     MOVE SPACES TO WS-IP-SEEN-TABLE.
005250*
005260     IF LS-ABS-SECONDS > 3600
005270         COMPUTE WS-WINDOW-START-SECONDS = LS-ABS-SECONDS - 3600
005280     ELSE
005290         MOVE 0 TO WS-WINDOW-START-SECONDS
005300     END-IF.
005310*
005320     IF LS-HISTORY-COUNT > 0
005330         PERFORM 455-SCAN-ONE-HISTORY-ENTRY
005340             VARYING WS-HIST-IDX FROM 1 BY 1
005350             UNTIL WS-HIST-IDX > LS-HISTORY-COUNT
005360     END-IF.
005370*
005380     MOVE 0 TO WS-REGION-COUNT.
005390     PERFORM 452-COUNT-ONE-RSEEN-FLAG
005400         VARYING WS-HIST-IDX FROM 1 BY 1
005410         UNTIL WS-HIST-IDX > WS-REGION-CODE-COUNT.
005420*
005430*
005440* 451-CLEAR-ONE-RSEEN-FLAG ZEROES OUT ONE OF THE SEVEN SEEN-FLAGS
005450* BEFORE THE HISTORY SCAN BEGINS, SO A REGION SEEN ON A PRIOR
005460* TRANSACTION DOES NOT CARRY OVER TO THIS ONE.
005470*
005480 451-CLEAR-ONE-RSEEN-FLAG.
005490     MOVE 'N' TO WS-RSEEN-FLAG(WS-HIST-IDX).
005500*
005510*
005520* 452-COUNT-ONE-RSEEN-FLAG TOTALS UP HOW MANY OF THE SEVEN REGION
005530* SLOTS GOT FLAGGED BY THE SCAN - THIS BECOMES WS-REGION-COUNT,
005540* THE R VALUE USED BY 460 BELOW.
005550*
005560 452-COUNT-ONE-RSEEN-FLAG.
005570     IF WS-RSEEN-IS-SET(WS-HIST-IDX)
005580         ADD 1 TO WS-REGION-COUNT
005590     END-IF.
005600*
005610*
005620* 455-SCAN-ONE-HISTORY-ENTRY LOOKS AT ONE ENTRY IN THE RUNNING
005630* HISTORY TABLE BUILT BY AFDV1.  ONLY ENTRIES FOR THE SAME CARD
005640* NUMBER, WITHIN THE ONE-HOUR WINDOW COMPUTED ABOVE, COUNT -
005650* EVERYTHING ELSE IS A DIFFERENT CARD OR TOO OLD TO MATTER.
005660*
005670 455-SCAN-ONE-HISTORY-ENTRY.
005680     IF LS-HS-CARD-NUMBER(WS-HIST-IDX) = LS-CARD-NUMBER
005690     AND LS-HS-ABS-SECONDS(WS-HIST-IDX) >= WS-WINDOW-START-SECONDS
005700         PERFORM 456-MARK-REGION-SEEN
005710         PERFORM 457-MARK-IP-SEEN
005720     END-IF.
005730*
005740*
005750* 456-MARK-REGION-SEEN ONLY FIRES WHEN THE HISTORY ENTRY'S REGION
005760* DIFFERS FROM THIS TRANSACTION'S OWN REGION - SEEING THE SAME
005770* REGION AGAIN IS NOT A CORRELATION HIT, ONLY A DIFFERENT ONE IS.
005780*
005790 456-MARK-REGION-SEEN.
005800     IF LS-HS-REGION(WS-HIST-IDX) NOT = LS-REGION
005810         PERFORM 458-FLAG-ONE-RSEEN-CODE
005820             VARYING WS-CORR-IDX FROM 1 BY 1
005830             UNTIL WS-CORR-IDX > WS-REGION-CODE-COUNT
005840     END-IF.
005850*
005860*
005870* 458-FLAG-ONE-RSEEN-CODE MATCHES THE HISTORY ENTRY'S REGION CODE
005880* AGAINST ONE SLOT OF THE FIXED 7-CODE TABLE BUILT AT THE TOP OF
005890* 450 AND SETS ITS FLAG - THIS IS WHAT 452 COUNTS AFTERWARD.
005900*
005910 458-FLAG-ONE-RSEEN-CODE.
005920     IF WS-RSEEN-CODE(WS-CORR-IDX) = LS-HS-REGION(WS-HIST-IDX)
005930         MOVE 'Y' TO WS-RSEEN-FLAG(WS-CORR-IDX)
005940     END-IF.
005950*
005960*
005970* 457-MARK-IP-SEEN BUILDS THE SCRATCH TABLE OF DISTINCT OTHER
005980* IPS SEEN FOR THIS CARD IN THE WINDOW.  AN IP MATCHING THIS
005990* TRANSACTION'S OWN IP IS NOT COUNTED (CONTINUE, FALL THROUGH);
006000* ANY OTHER IP IS CHECKED AGAINST WHAT IS ALREADY IN THE SCRATCH
006010* TABLE BEFORE BEING ADDED, SO THE SAME FOREIGN IP SEEN TWICE
006020* ONLY COUNTS ONCE - THE TABLE IS CAPPED AT 50 SLOTS, WHICH IS
006030* FAR MORE DISTINCT IPS THAN ANY LEGITIMATE CARDHOLDER WOULD
006040* GENERATE IN AN HOUR.
006050*
006060 457-MARK-IP-SEEN.
006070     IF LS-HS-IP(WS-HIST-IDX) = LS-IP
006080         CONTINUE
006090     ELSE
006100         MOVE 'N' TO WS-ISEEN-MATCH
006110         PERFORM 459-CHECK-ONE-ISEEN-SLOT
006120             VARYING WS-CORR-IDX FROM 1 BY 1
006130             UNTIL WS-CORR-IDX > WS-IP-DISTINCT-COUNT
006140             OR WS-ISEEN-WAS-MATCHED
006150         IF NOT WS-ISEEN-WAS-MATCHED
006160         AND WS-IP-DISTINCT-COUNT < 50
006170             ADD 1 TO WS-IP-DISTINCT-COUNT
006180             MOVE LS-HS-IP(WS-HIST-IDX)
006190                     TO WS-ISEEN-IP(WS-IP-DISTINCT-COUNT)
006200         END-IF
006210     END-IF.
006220*
006230*
006240* 459-CHECK-ONE-ISEEN-SLOT IS THE INNER COMPARE FOR THE SCAN
006250* DRIVEN BY 457 ABOVE - STOPS AS SOON AS A MATCH IS FOUND.
006260*
006270 459-CHECK-ONE-ISEEN-SLOT.
006280     IF WS-ISEEN-IP(WS-CORR-IDX) = LS-HS-IP(WS-HIST-IDX)
006290         MOVE 'Y' TO WS-ISEEN-MATCH
006300     END-IF.
006310*
006320****************************************************************
006330* 460-EVALUATE-CORRELATION-RULES - TURNS THE R AND I COUNTS FROM
006340* 450 INTO SEVERITIES.  R OR I OF EXACTLY 2 IS MANUAL_PROCESSING;
006350* OVER 2 IS PROHIBITED; UNDER 2 DOES NOT FIRE.
006360****************************************************************
006370 460-EVALUATE-CORRELATION-RULES.
006380     EVALUATE TRUE
006390         WHEN WS-REGION-COUNT = 2
006400             MOVE 2 TO WS-REGIONCORR-SEV
006410         WHEN WS-REGION-COUNT > 2
006420             MOVE 3 TO WS-REGIONCORR-SEV
006430     END-EVALUATE.
006440     EVALUATE TRUE
006450         WHEN WS-IP-DISTINCT-COUNT = 2
006460             MOVE 2 TO WS-IPCORR-SEV
006470         WHEN WS-IP-DISTINCT-COUNT > 2
006480             MOVE 3 TO WS-IPCORR-SEV
006490     END-EVALUATE.
006500*
006510****************************************************************
006520* 470-COMBINE-VERDICT - THE FINAL VERDICT IS THE HIGHEST OF THE
006530* FIVE RULE SEVERITIES.  THE INFO FIELD LISTS EVERY RULE THAT
006540* REACHED THAT SEVERITY, IN THE SHOP'S FIXED REASON ORDER.  ONLY
006550* RULES TIED WITH THE WINNING SEVERITY ARE LISTED - A RULE THAT
006560* FIRED AT A LOWER SEVERITY THAN THE ONE THAT WON CONTRIBUTED
006570* NOTHING TO THE FINAL DECISION AND IS LEFT OUT OF THE TRACE.
006580****************************************************************
006590 470-COMBINE-VERDICT.
006600     MOVE WS-AMOUNT-SEV       TO WS-BEST-SEVERITY.
006610     IF WS-CARDNUM-SEV     > WS-BEST-SEVERITY
006620         MOVE WS-CARDNUM-SEV     TO WS-BEST-SEVERITY
006630     END-IF.
006640     IF WS-SUSIP-SEV       > WS-BEST-SEVERITY
006650         MOVE WS-SUSIP-SEV       TO WS-BEST-SEVERITY
006660     END-IF.
006670     IF WS-IPCORR-SEV      > WS-BEST-SEVERITY
006680         MOVE WS-IPCORR-SEV      TO WS-BEST-SEVERITY
006690     END-IF.
006700     IF WS-REGIONCORR-SEV  > WS-BEST-SEVERITY
006710         MOVE WS-REGIONCORR-SEV  TO WS-BEST-SEVERITY
006720     END-IF.
006730*
006740     EVALUATE WS-BEST-SEVERITY
006750         WHEN 1  MOVE 'ALLOWED'           TO LS-RULE-VERDICT
006760         WHEN 2  MOVE 'MANUAL_PROCESSING'  TO LS-RULE-VERDICT
006770         WHEN 3  MOVE 'PROHIBITED'         TO LS-RULE-VERDICT
006780     END-EVALUATE.
006790*
006800     MOVE SPACES TO LS-RULE-INFO.
006810     MOVE 'N'    TO WS-INFO-HAS-ENTRY.
006820     IF WS-BEST-SEVERITY = 1
006830         MOVE 'none' TO LS-RULE-INFO
006840     ELSE
006850         IF WS-AMOUNT-SEV      = WS-BEST-SEVERITY
006860             MOVE 'amount'           TO WS-REASON-TEXT
006870             PERFORM 475-APPEND-REASON
006880         END-IF
006890         IF WS-CARDNUM-SEV     = WS-BEST-SEVERITY
006900             MOVE 'card-number'      TO WS-REASON-TEXT
006910             PERFORM 475-APPEND-REASON
006920         END-IF
006930         IF WS-SUSIP-SEV       = WS-BEST-SEVERITY
006940             MOVE 'ip'               TO WS-REASON-TEXT
006950             PERFORM 475-APPEND-REASON
006960         END-IF
006970         IF WS-IPCORR-SEV      = WS-BEST-SEVERITY
006980             MOVE 'ip-correlation'   TO WS-REASON-TEXT
006990             PERFORM 475-APPEND-REASON
007000         END-IF
007010         IF WS-REGIONCORR-SEV  = WS-BEST-SEVERITY
007020             MOVE 'region-correlation' TO WS-REASON-TEXT
007030             PERFORM 475-APPEND-REASON
007040         END-IF
007050     END-IF.
007060*
007070*
007080* 475-APPEND-REASON BUILDS THE COMMA-SEPARATED REASON LIST IN
007090* LS-RULE-INFO.  THE FIRST REASON APPENDED JUST OVERWRITES THE
007100* SPACES LEFT BY 470 ABOVE; EVERY REASON AFTER THAT IS STRUNG ON
007110* BEHIND A COMMA.  WS-INFO-HAS-ENTRY (VIA THE 88) IS WHAT TELLS
007120* THIS PARAGRAPH WHICH CASE IT IS ON.
007130*
007140 475-APPEND-REASON.
007150     IF WS-INFO-ALREADY-STARTED
007160         MOVE LS-RULE-INFO TO WS-INFO-WORK
007170         STRING WS-INFO-WORK DELIMITED BY SPACE
007180                ',' DELIMITED BY SIZE
007190                WS-REASON-TEXT DELIMITED BY SPACE
007200                INTO LS-RULE-INFO
007210     ELSE
007220         MOVE WS-REASON-TEXT TO LS-RULE-INFO
007230         MOVE 'Y' TO WS-INFO-HAS-ENTRY
007240     END-IF.
