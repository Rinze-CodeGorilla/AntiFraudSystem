000100*AFDV1     VERDICT OUTPUT RECORD LAYOUT - 80 BYTES             VERDRCP
000200*          ONE RECORD WRITTEN PER TRANSACTION READ             VERDRCP
000300 01  VERDICT-RECORD.                                           VERDRCP
000400     05  VR-ID                   PIC 9(08).                   VERDRCP
000500     05  VR-CARD-NUMBER          PIC X(16).                   VERDRCP
000600     05  VR-AMOUNT               PIC 9(07)V99.                VERDRCP
000700     05  VR-RESULT               PIC X(18).                   VERDRCP
000800         88  VR-RESULT-ALLOWED       VALUE 'ALLOWED'.          VERDRCP
000900         88  VR-RESULT-MANUAL        VALUE 'MANUAL_PROCESSING'. VERDRCP
001000         88  VR-RESULT-PROHIBITED    VALUE 'PROHIBITED'.        VERDRCP
001100         88  VR-RESULT-REJECTED      VALUE 'REJECTED'.          VERDRCP
001200     05  VR-INFO                 PIC X(29).                   VERDRCP
