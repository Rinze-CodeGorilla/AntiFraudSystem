000100****************************************************************
000110* LICENSED MATERIALS - PROPERTY OF MIDWEST NATIONAL BANK
000120* ALL RIGHTS RESERVED
000130****************************************************************
000140* PROGRAM:   AFDV1
000150*
000160* AUTHOR  :  R. T. ANSELL
000170* INSTALLATION. EDP DIVISION - CARD SERVICES
000180*
000190* READS THE DAY'S CARD TRANSACTION FILE IN TIMESTAMP ORDER,
000200* RATES EACH TRANSACTION AGAINST THE STOLEN-CARD LIST, THE
000210* SUSPICIOUS-IP LIST AND THE CARD'S CURRENT AMOUNT LIMITS, AND
000220* WRITES A VERDICT RECORD (ALLOWED / MANUAL_PROCESSING /
000230* PROHIBITED / REJECTED) FOR EVERY TRANSACTION READ.
000240*
000250* AFTER THE TRANSACTION FILE IS EXHAUSTED THIS PROGRAM APPLIES
000260* THE DAY'S REVIEWER FEEDBACK TO ADJUST THE PER-CARD LIMITS,
000270* REWRITES THE LIMITS FILE, AND PRINTS THE DAILY SUMMARY REPORT.
000280*
000290* THE RULE EVALUATION FOR ONE TRANSACTION IS DONE BY SUBROUTINE
000300* AFDV4.  THE ADJUSTMENT OF ONE CARD'S LIMITS FROM A FEEDBACK
000310* RECORD IS DONE BY SUBROUTINE AFDV5.  SEE THOSE PROGRAMS FOR
000320* THE RATING FORMULAS THEMSELVES - THIS PROGRAM IS I-O AND
000330* CONTROL FLOW ONLY.
000340****************************************************************
000350*
000360* CHANGE LOG -
000370*
000380* 870302  RTA  CR-0118  ORIGINAL PROGRAM WRITTEN AND TESTED.
000390* 870310  RTA  CR-0118  CORRECTED REGION TOTALS LINE SPACING
000400*                       AFTER FIRST-PASS REVIEW BY J. HAAS.
000410* 871103  RTA  CR-0166  ADDED SUSPICIOUS-IP TABLE, WHICH WAS
000420*                       DEFERRED FROM THE ORIGINAL RELEASE.
000430* 880619  JMK  CR-0210  STOLEN-CARD AND SUSPICIOUS-IP TABLES NOW
000440*                       LOADED BY SEARCH ALL (BINARY SEARCH)
000450*                       INSTEAD OF A SEQUENTIAL TABLE SCAN -
000460*                       INPUT FILES HAD GROWN PAST 4000 CARDS.
000470* 890217  JMK  CR-0244  ADDED REGION-CORRELATION AND
000480*                       IP-CORRELATION RULES PER AUDIT REQUEST.
000490* 891130  JMK  CR-0244  FIXED HISTORY WINDOW - WAS COMPARING ON
000500*                       TR-TIME ALONE, MISSED TRANSACTIONS THAT
000510*                       CROSSED MIDNIGHT.  NOW USES A RUNNING
000520*                       ABSOLUTE-SECONDS VALUE.
000530* 920814  DLP  CR-0319  LIMITS FILE IS NOW REWRITTEN EVERY RUN
000540*                       INSTEAD OF MONTHLY - FEEDBACK VOLUME
000550*                       HAD OUTGROWN THE OLD SCHEDULE.
000560* 950503  SKW  CR-0402  ADDED FEEDBACK-APPLIED / LIMIT-RECORDS-
000570*                       WRITTEN TRAILER LINE TO SUMMARY REPORT.
000580* 981012  CRH  CR-0455  Y2K READINESS REVIEW.  RUN-DATE HEADING
000590*                       NOW WINDOWS THE 2-DIGIT SYSTEM DATE
000600*                       (CENTURY 19 FOR YY 50-99, 20 FOR YY
000610*                       00-49).  TRANSACTION DATES ON FILE WERE
000620*                       ALREADY FULL CCYYMMDD - NO CHANGE NEEDED
000630*                       THERE.
000640* 990205  CRH  CR-0455  Y2K - VERIFIED ABSOLUTE-SECONDS ROUTINE
000650*                       AGAINST A CENTURY-ROLLOVER TEST DECK.
000660* 020711  BTN  CR-0501  CARD NUMBER MASKED (FIRST 6 / LAST 4)
000670*                       ON THE REJECTED-TRANSACTION CONSOLE
000680*                       TRACE PER CARDHOLDER DATA STANDARD.
000690* 070129  BTN  CR-0566  INSERTION ROUTINE FOR NEW CARDS SEEN
000700*                       ONLY ON FEEDBACK (NOT ON THE LIMITS
000710*                       FILE) REWRITTEN - OLD VERSION LEFT THE
000720*                       TABLE OUT OF SEQUENCE WHEN TWO NEW CARDS
000730*                       ARRIVED IN THE SAME RUN.
000740* 111018  BTN  CR-0588  REJECTED TRANSACTIONS NOW TALLIED INTO
000750*                       THE SECTION 2 REGION BREAK AS WELL AS THE
000760*                       SECTION 1 VERDICT TOTALS - AUDIT NOTED THE
000770*                       REGION LINES DID NOT FOOT TO THE GRAND
000780*                       TOTAL WHEN REJECTS WERE PRESENT.
000790* 140603  BTN  CR-0602  REMOVED THE OLD SPARE TEST FIELD THAT HAD
000800*                       BEEN CARRIED IN WORKING-STORAGE SINCE THE
000810*                       PROGRAM WAS FIRST WRITTEN - NEVER USED IN
000820*                       PRODUCTION AND QA NO LONGER NEEDS IT.
000830* 140822  BTN  CR-0607  WS-REGION-FOUND WAS DECLARED BUT NEVER
000840*                       SET OR TESTED - WIRED IT INTO
000850*                       170/180 SO A REGION CODE OUTSIDE THE
000860*                       SEVEN ON FILE NOW GETS A CONSOLE
000870*                       WARNING INSTEAD OF VANISHING SILENTLY
000880*                       FROM THE SECTION 2 BREAK.
000890****************************************************************
000900 IDENTIFICATION DIVISION.
000910 PROGRAM-ID.    AFDV1.
000920 AUTHOR.        R. T. ANSELL.
000930 INSTALLATION.  MIDWEST NATIONAL BANK - EDP DIVISION.
000940 DATE-WRITTEN.  03/02/87.
000950 DATE-COMPILED.
000960 SECURITY.      CONFIDENTIAL - CARDHOLDER DATA.
000970****************************************************************
000980 ENVIRONMENT DIVISION.
000990 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER. IBM-370.
001010 OBJECT-COMPUTER. IBM-370.
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM.
001040 INPUT-OUTPUT SECTION.
001050 FILE-CONTROL.
001060     SELECT TRANSIN-FILE    ASSIGN TO TRANSIN
001070         ACCESS IS SEQUENTIAL
001080         FILE STATUS  IS  WS-TRANSIN-STATUS.
001090*
001100     SELECT STOLENIN-FILE   ASSIGN TO STOLENIN
001110         ACCESS IS SEQUENTIAL
001120         FILE STATUS  IS  WS-STOLENIN-STATUS.
001130*
001140     SELECT SUSPIN-FILE     ASSIGN TO SUSPIN
001150         ACCESS IS SEQUENTIAL
001160         FILE STATUS  IS  WS-SUSPIN-STATUS.
001170*
001180     SELECT LIMITIN-FILE    ASSIGN TO LIMITIN
001190         ACCESS IS SEQUENTIAL
001200         FILE STATUS  IS  WS-LIMITIN-STATUS.
001210*
001220     SELECT FEEDIN-FILE     ASSIGN TO FEEDIN
001230         ACCESS IS SEQUENTIAL
001240         FILE STATUS  IS  WS-FEEDIN-STATUS.
001250*
001260     SELECT VERDOUT-FILE    ASSIGN TO VERDOUT
001270         ACCESS IS SEQUENTIAL
001280         FILE STATUS  IS  WS-VERDOUT-STATUS.
001290*
001300     SELECT LIMITOUT-FILE   ASSIGN TO LIMITOUT
001310         ACCESS IS SEQUENTIAL
001320         FILE STATUS  IS  WS-LIMITOUT-STATUS.
001330*
001340     SELECT REPORT-FILE     ASSIGN TO REPORT
001350         ACCESS IS SEQUENTIAL
001360         FILE STATUS  IS  WS-REPORT-STATUS.
001370****************************************************************
001380 DATA DIVISION.
001390 FILE SECTION.
001400*
001410* TODAY'S CARD TRANSACTIONS, IN ASCENDING TIMESTAMP ORDER.
001420 FD  TRANSIN-FILE
001430     RECORDING MODE IS F.
001440 COPY TRANREC.
001450*
001460* STOLEN-CARD MASTER LIST, ASCENDING CARD NUMBER.
001470 FD  STOLENIN-FILE
001480     RECORDING MODE IS F.
001490 COPY STLNRCP REPLACING ==:TAG:== BY ==SC==.
001500*
001510* SUSPICIOUS-IP MASTER LIST, ASCENDING IP ADDRESS.
001520 FD  SUSPIN-FILE
001530     RECORDING MODE IS F.
001540 COPY SUSPRCP REPLACING ==:TAG:== BY ==SI==.
001550*
001560* PER-CARD SPENDING LIMITS CARRIED FORWARD FROM THE PRIOR RUN.
001570 FD  LIMITIN-FILE
001580     RECORDING MODE IS F.
001590 COPY LIMRECCP REPLACING ==:TAG:== BY ==LI==.
001600*
001610* REVIEWER FEEDBACK FOR TODAY'S MANUAL_PROCESSING VERDICTS.
001620 FD  FEEDIN-FILE
001630     RECORDING MODE IS F.
001640 COPY FEEDRCP.
001650*
001660* ONE VERDICT RECORD WRITTEN PER TRANSACTION READ.
001670 FD  VERDOUT-FILE
001680     RECORDING MODE IS F.
001690 COPY VERDRCP.
001700*
001710* THE LIMITS FILE REWRITTEN IN FULL EVERY RUN (CR-0319).
001720 FD  LIMITOUT-FILE
001730     RECORDING MODE IS F.
001740 COPY LIMRECCP REPLACING ==:TAG:== BY ==LO==.
001750*
001760* THE PRINTED DAILY SUMMARY REPORT.
001770 FD  REPORT-FILE
001780     RECORDING MODE IS F.
001790 01  REPORT-RECORD                  PIC X(132).
001800****************************************************************
001810 WORKING-STORAGE SECTION.
001820****************************************************************
001830*
001840* SIZES OF THE TWO REPORT-TOTALS TABLES BELOW, HELD AS 77-LEVEL
001850* CONSTANTS RATHER THAN REPEATED AS A LITERAL ON EVERY PERFORM
001860* VARYING - THE FOUR VERDICT NAMES AND SEVEN REGION CODES ARE
001870* FIXED BY THE SPEC, NOT DATA-DRIVEN, SO A 77 IS THE SHOP'S USUAL
001880* WAY TO NAME A FIXED BOUND ONCE.
001890 77  WS-VERDICT-TABLE-SIZE       PIC S9(04) COMP VALUE 4.
001900 77  WS-REGION-TABLE-SIZE        PIC S9(04) COMP VALUE 7.
001910*
001920* SYSTEM-DATE-AND-TIME HOLDS THE RUN'S ACCEPT FROM DATE/TIME - USED
001930* ONLY FOR THE REPORT HEADING'S RUN-DATE STAMP, NOT FOR ANY BUSINESS
001940* RULE (THOSE ALL KEY OFF THE TRANSACTION'S OWN DATE/TIME FIELDS).
001950 01  SYSTEM-DATE-AND-TIME.
001960     05  CURRENT-DATE.
001970         10  CURRENT-YEAR            PIC 9(02).
001980         10  CURRENT-MONTH           PIC 9(02).
001990         10  CURRENT-DAY             PIC 9(02).
002000     05  CURRENT-DATE-YYMMDD REDEFINES CURRENT-DATE PIC 9(06).
002010     05  CURRENT-TIME.
002020         10  CURRENT-HOUR            PIC 9(02).
002030         10  CURRENT-MINUTE          PIC 9(02).
002040         10  CURRENT-SECOND          PIC 9(02).
002050         10  CURRENT-HNDSEC          PIC 9(02).
002060     05  CURRENT-TIME-HHMMSSHH REDEFINES CURRENT-TIME PIC 9(08).
002070     05  CURRENT-CENTURY             PIC 9(02)  VALUE 19.
002080     05  RUN-DATE-CCYYMMDD           PIC 9(08)  VALUE 0.
002090*
002100* ONE 2-BYTE FILE-STATUS FIELD PER SELECT CLAUSE ABOVE - CHECKED
002110* AFTER EVERY OPEN/READ/WRITE PER THE SHOP'S STANDARD I-O ERROR
002120* HANDLING (DISPLAY AND SET RETURN-CODE, NEVER AN ABEND).
002130 01  WS-FILE-STATUS-FIELDS.
002140     05  WS-TRANSIN-STATUS       PIC X(02)  VALUE SPACES.
002150     05  WS-STOLENIN-STATUS      PIC X(02)  VALUE SPACES.
002160     05  WS-SUSPIN-STATUS        PIC X(02)  VALUE SPACES.
002170     05  WS-LIMITIN-STATUS       PIC X(02)  VALUE SPACES.
002180     05  WS-FEEDIN-STATUS        PIC X(02)  VALUE SPACES.
002190     05  WS-VERDOUT-STATUS       PIC X(02)  VALUE SPACES.
002200     05  WS-LIMITOUT-STATUS      PIC X(02)  VALUE SPACES.
002210     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.
002220*
002230 01  WS-SWITCHES.
002240     05  WS-TRAN-EOF             PIC X      VALUE 'N'.
002250     05  WS-STOLEN-EOF           PIC X      VALUE 'N'.
002260     05  WS-SUSPICIOUS-EOF       PIC X      VALUE 'N'.
002270     05  WS-LIMIT-EOF            PIC X      VALUE 'N'.
002280     05  WS-FEEDBACK-EOF         PIC X      VALUE 'N'.
002290     05  WS-LIMIT-FOUND          PIC X      VALUE 'N'.
002300         88  WS-LIMIT-WAS-FOUND     VALUE 'Y'.
002310     05  WS-REGION-FOUND         PIC X      VALUE 'N'.
002320         88  WS-REGION-WAS-FOUND    VALUE 'Y'.
002330*
002340* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL BINARY (COMP).
002350* RECEIVES AFDV4'S VERDICT AND REASON TEXT ON RETURN FROM THE CALL
002360* AT 110-VALIDATE-AND-EVALUATE - MOVED STRAIGHT ONTO THE VERDICT
002370* RECORD BY 150 OR 299 BELOW, NOT KEPT PAST THE CURRENT TRANSACTION.
002380 01  WS-RULE-RESULT-AREA.
002390     05  WS-RULE-VERDICT         PIC X(18)  VALUE SPACES.
002400     05  WS-RULE-INFO            PIC X(29)  VALUE SPACES.
002410*
002420* TABLE-SIZE COUNTERS, TABLE SUBSCRIPTS AND REPORT COUNTERS -
002430* ALL BINARY (COMP) PER SHOP STANDARD FOR ANYTHING USED AS A
002440* SUBSCRIPT OR ACCUMULATED IN A TIGHT LOOP.
002450 01  WS-WORK-COUNTERS.
002460     05  WS-STOLEN-COUNT         PIC S9(08) COMP VALUE 0.
002470     05  WS-SUSPICIOUS-COUNT     PIC S9(08) COMP VALUE 0.
002480     05  WS-LIMIT-COUNT          PIC S9(08) COMP VALUE 0.
002490     05  WS-HISTORY-COUNT        PIC S9(08) COMP VALUE 0.
002500     05  WS-LIMIT-IDX            PIC S9(08) COMP VALUE 0.
002510     05  WS-REGION-IDX           PIC S9(08) COMP VALUE 0.
002520     05  WS-SHIFT-IDX            PIC S9(08) COMP VALUE 0.
002530     05  WS-NUM-FEEDBACK-APPLIED PIC S9(08) COMP VALUE 0.
002540     05  WS-NUM-LIMIT-RECS-OUT   PIC S9(08) COMP VALUE 0.
002550     05  WS-GRAND-COUNT          PIC S9(08) COMP VALUE 0.
002560     05  WS-TRAN-ABS-SECONDS     PIC S9(08) COMP VALUE 0.
002570     05  WS-LEAP-DAYS            PIC S9(08) COMP VALUE 0.
002580*
002590* WS-GRAND-AMOUNT IS THE RUN'S TOTAL DOLLAR VOLUME ACROSS EVERY
002600* TRANSACTION READ (INCLUDING REJECTED) - PRINTED ON THE GRAND
002610* TOTAL LINE AT THE FOOT OF THE SUMMARY REPORT.
002620 01  WS-AMOUNT-ACCUMULATORS.
002630     05  WS-GRAND-AMOUNT         PIC S9(09)V99 COMP-3 VALUE 0.
002640*
002650* CUMULATIVE-DAYS-BEFORE-MONTH TABLE, USED BY 165-COMPUTE-SECS
002660* TO TURN A TRANSACTION CCYYMMDD/HHMMSS INTO A SINGLE COMPARABLE
002670* NUMBER OF SECONDS, WITHOUT AN INTRINSIC FUNCTION.
002680 01  WS-CUM-DAYS-TABLE.
002690     05  WS-CUM-DAYS PIC 9(03) COMP OCCURS 12 TIMES VALUES
002700         0, 31, 59, 90, 120, 151, 181, 212, 243, 273, 304, 334.
002710*
002720* STOLEN-CARD TABLE - LOADED ASCENDING FROM STOLENIN, SEARCHED
002730* BY SUBROUTINE AFDV4 (SEARCH ALL - BINARY SEARCH, SEE CR-0210).
002740 01  WS-STOLEN-TABLE.
002750     05  TB-STL-ENTRY OCCURS 1 TO 9999 TIMES
002760             DEPENDING ON WS-STOLEN-COUNT
002770             ASCENDING KEY IS TB-STL-CARD-NUMBER
002780             INDEXED BY WS-STOLEN-IDX.
002790         10  TB-STL-CARD-NUMBER      PIC X(16).
002800*
002810* SUSPICIOUS-IP TABLE - LOADED ASCENDING FROM SUSPIN, SEARCHED
002820* BY SUBROUTINE AFDV4 (SEARCH ALL).
002830 01  WS-SUSPICIOUS-TABLE.
002840     05  TB-SUS-ENTRY OCCURS 1 TO 9999 TIMES
002850             DEPENDING ON WS-SUSPICIOUS-COUNT
002860             ASCENDING KEY IS TB-SUS-IP
002870             INDEXED BY WS-SUSPICIOUS-IDX.
002880         10  TB-SUS-IP               PIC X(15).
002890*
002900* CARD-LIMIT TABLE - LOADED ASCENDING FROM LIMITIN.  GROWS DURING
002910* FEEDBACK PROCESSING WHEN A CARD NOT ON THE LIMITS FILE GETS ITS
002920* FIRST REVIEWER FEEDBACK (SEE 760-INSERT-LIMIT-ENTRY).  REWRITTEN
002930* IN FULL, ASCENDING, AT 960-WRITE-LIMIT-FILE.
002940 01  WS-LIMIT-TABLE.
002950     05  TB-LIM-ENTRY OCCURS 1 TO 9999 TIMES
002960             DEPENDING ON WS-LIMIT-COUNT
002970             ASCENDING KEY IS TB-LIM-CARD-NUMBER
002980             INDEXED BY WS-LIMIT-IDX2.
002990         10  TB-LIM-CARD-NUMBER      PIC X(16).
003000         10  TB-LIM-MAX-ALLOWED      PIC 9(07)V99.
003010         10  TB-LIM-MAX-MANUAL       PIC 9(07)V99.
003020*
003030* TRANSACTION-HISTORY TABLE - ONE ENTRY PER TRANSACTION RATED SO
003040* FAR THIS RUN, IN FILE (ASCENDING TIMESTAMP) ORDER.  SCANNED
003050* LINEARLY BY AFDV4 FOR THE CORRELATION RULES - NOT A SEARCH ALL
003060* TABLE, SINCE IT IS NOT KEYED BY CARD NUMBER.
003070 01  WS-HISTORY-TABLE.
003080     05  HS-ENTRY OCCURS 1 TO 9999 TIMES
003090             DEPENDING ON WS-HISTORY-COUNT
003100             INDEXED BY WS-HISTORY-IDX.
003110         10  HS-CARD-NUMBER          PIC X(16).
003120         10  HS-REGION               PIC X(04).
003130         10  HS-IP                   PIC X(15).
003140         10  HS-ABS-SECONDS          PIC S9(08) COMP.
003150*
003160* VERDICT TOTALS TABLE - SECTION 1 OF THE SUMMARY REPORT.
003170 01  WS-VERDICT-TOTALS.
003180     05  WS-VTOT-ENTRY OCCURS 4 TIMES INDEXED BY WS-VTOT-IDX.
003190         10  WS-VTOT-NAME            PIC X(18).
003200         10  WS-VTOT-COUNT           PIC S9(08)   COMP.
003210         10  WS-VTOT-AMOUNT          PIC S9(09)V99 COMP-3.
003220*
003230* REGION TOTALS TABLE - SECTION 2 OF THE SUMMARY REPORT, CONTROL
003240* BREAK ON REGION CODE.  THE SEVEN REGION CODES ARE FIXED BY THE
003250* SPECIFICATION AND ARE PRE-LOADED IN ASCENDING ORDER.
003260 01  WS-REGION-TOTALS.
003270     05  WS-RTOT-ENTRY OCCURS 7 TIMES INDEXED BY WS-RTOT-IDX.
003280         10  WS-RTOT-REGION          PIC X(04).
003290         10  WS-RTOT-COUNT           PIC S9(08)   COMP.
003300         10  WS-RTOT-AMOUNT          PIC S9(09)V99 COMP-3.
003310*
003320* CARD NUMBER MASKING VIEW - BUILT FOR THE REJECTED-TRANSACTION
003330* CONSOLE TRACE (CR-0501).  FIRST 6 AND LAST 4 DIGITS SHOWN,
003340* MIDDLE SIX REPLACED BY ASTERISKS - CARDHOLDER DATA STANDARD.
003350 01  WS-CARD-NUMBER-SAVE             PIC X(16)  VALUE SPACES.
003360 01  WS-CARD-MASK-VIEW REDEFINES WS-CARD-NUMBER-SAVE.
003370     05  WS-CARD-FIRST-SIX           PIC X(06).
003380     05  WS-CARD-MIDDLE-SIX          PIC X(06).
003390     05  WS-CARD-LAST-FOUR           PIC X(04).
003400 01  WS-CARD-MASKED-DISPLAY.
003410     05  WS-CARD-MASKED-FIRST        PIC X(06).
003420     05  FILLER                      PIC X(06)  VALUE '******'.
003430     05  WS-CARD-MASKED-LAST         PIC X(04).
003440*
003450****************************************************************
003460*            REPORT LINES
003470****************************************************************
003480 01  RPT-HEADING-1.
003490     05  FILLER                      PIC X(40)  VALUE
003500         'ANTI-FRAUD DAILY VALIDATION REPORT     '.
003510     05  FILLER                      PIC X(11)  VALUE
003520         ' RUN DATE: '.
003530     05  RPT-RUN-MM                  PIC 99.
003540     05  FILLER                      PIC X      VALUE '/'.
003550     05  RPT-RUN-DD                  PIC 99.
003560     05  FILLER                      PIC X      VALUE '/'.
003570     05  RPT-RUN-CCYY                PIC 9(04).
003580     05  FILLER                      PIC X(71)  VALUE SPACES.
003590*
003600 01  RPT-SECTION-HDR.
003610     05  RPT-SECTION-TITLE           PIC X(40)  VALUE SPACES.
003620     05  FILLER                      PIC X(92)  VALUE SPACES.
003630*
003640 01  RPT-COLUMN-HDR.
003650     05  FILLER                      PIC X(30)  VALUE
003660         'DESCRIPTION'.
003670     05  FILLER                      PIC X(04)  VALUE SPACES.
003680     05  FILLER                      PIC X(10)  VALUE
003690         '     COUNT'.
003700     05  FILLER                      PIC X(05)  VALUE SPACES.
003710     05  FILLER                      PIC X(14)  VALUE
003720         '        AMOUNT'.
003730     05  FILLER                      PIC X(69)  VALUE SPACES.
003740*
003750* ONE DETAIL-LINE LAYOUT REUSED FOR VERDICT TOTALS, REGION
003760* TOTALS, THE GRAND-TOTAL LINE AND THE TRAILER LINES.
003770 01  RPT-DETAIL-LINE.
003780     05  RPT-DESC                    PIC X(30)  VALUE SPACES.
003790     05  FILLER                      PIC X(04)  VALUE SPACES.
003800     05  RPT-COUNT                   PIC ZZ,ZZZ,ZZ9.
003810     05  FILLER                      PIC X(05)  VALUE SPACES.
003820     05  RPT-AMOUNT                  PIC ZZZ,ZZZ,ZZ9.99.
003830     05  FILLER                      PIC X(69)  VALUE SPACES.
003840*
003850****************************************************************
003860 PROCEDURE DIVISION.
003870****************************************************************
003880*
003890****************************************************************
003900* 000-MAIN IS THE WHOLE BATCH FLOW IN ONE PLACE - OPEN, LOAD THE
003910* THREE MASTER TABLES, RATE EVERY TRANSACTION, THEN (ONCE THE
003920* TRANSACTION FILE IS EXHAUSTED) APPLY REVIEWER FEEDBACK, REWRITE
003930* THE LIMITS FILE AND PRINT THE SUMMARY REPORT.  NOTHING BELOW
003940* THIS PARAGRAPH IS REACHED EXCEPT THROUGH A PERFORM FROM HERE.
003950****************************************************************
003960 000-MAIN.
003970     ACCEPT CURRENT-DATE FROM DATE.
003980     ACCEPT CURRENT-TIME FROM TIME.
003990     DISPLAY 'AFDV1 STARTED - DATE: ' CURRENT-DATE-YYMMDD
004000             '  TIME: ' CURRENT-TIME-HHMMSSHH.
004010*
004020     PERFORM 700-OPEN-FILES.
004030     PERFORM 701-INITIALIZE-TABLES.
004040     PERFORM 710-READ-TRAN-FILE.
004050     PERFORM 100-PROCESS-TRANSACTION
004060             UNTIL WS-TRAN-EOF = 'Y'.
004070*
004080     PERFORM 900-FEEDBACK-DRIVER.
004090     PERFORM 960-WRITE-LIMIT-FILE.
004100     PERFORM 800-INIT-REPORT THRU 850-PRINT-SUMMARY-REPORT-EXIT.
004110     PERFORM 790-CLOSE-FILES.
004120*
004130     DISPLAY 'AFDV1 ENDED - TRANSACTIONS READ: ' WS-GRAND-COUNT.
004140     GOBACK.
004150*
004160****************************************************************
004170* TRANSACTION-VALIDATOR MAIN LOOP
004180****************************************************************
004190 100-PROCESS-TRANSACTION.
004200     ADD 1 TO WS-GRAND-COUNT.
004210     ADD TR-AMOUNT TO WS-GRAND-AMOUNT.
004220     PERFORM 165-COMPUTE-ABS-SECONDS.
004230     PERFORM 110-VALIDATE-AND-EVALUATE.
004240     IF WS-RULE-VERDICT = 'REJECTED'
004250         PERFORM 299-WRITE-REJECTED-VERDICT
004260     ELSE
004270         PERFORM 150-WRITE-VERDICT-RECORD
004280         PERFORM 160-APPEND-HISTORY-ENTRY
004290     END-IF.
004300     PERFORM 170-ACCUMULATE-TOTALS.
004310     PERFORM 710-READ-TRAN-FILE.
004320*
004330******************************************************************
004340* 110-VALIDATE-AND-EVALUATE HANDS THE TRANSACTION OFF TO THE RULE
004350* SUBPROGRAM (AFDV4) BY REFERENCE - THE STOLEN/SUSPICIOUS/LIMIT AND
004360* RUNNING-HISTORY TABLES ARE ALL LOADED HERE IN AFDV1 AND PASSED
004370* DOWN WHOLE SO AFDV4 NEVER HAS TO OPEN A FILE OF ITS OWN.
004380******************************************************************
004390 110-VALIDATE-AND-EVALUATE.
004400     CALL 'AFDV4' USING TR-CARD-NUMBER, TR-AMOUNT, TR-IP,
004410             TR-REGION, WS-TRAN-ABS-SECONDS,
004420             WS-STOLEN-COUNT, WS-STOLEN-TABLE,
004430             WS-SUSPICIOUS-COUNT, WS-SUSPICIOUS-TABLE,
004440             WS-LIMIT-COUNT, WS-LIMIT-TABLE,
004450             WS-HISTORY-COUNT, WS-HISTORY-TABLE,
004460             WS-RULE-VERDICT, WS-RULE-INFO.
004470*
004480******************************************************************
004490* 150-WRITE-VERDICT-RECORD LAYS DOWN THE VERDICT RECORD FOR ANY
004500* TRANSACTION THAT WAS NOT REJECTED (ALLOWED/MANUAL_PROCESSING/
004510* PROHIBITED).  REJECTED TRANSACTIONS TAKE THE SEPARATE 299 EXIT
004520* BELOW SO THE CONSOLE TRACE CAN MASK THE CARD NUMBER.
004530******************************************************************
004540 150-WRITE-VERDICT-RECORD.
004550     MOVE TR-ID            TO VR-ID.
004560     MOVE TR-CARD-NUMBER   TO VR-CARD-NUMBER.
004570     MOVE TR-AMOUNT        TO VR-AMOUNT.
004580     MOVE WS-RULE-VERDICT  TO VR-RESULT.
004590     MOVE WS-RULE-INFO     TO VR-INFO.
004600     WRITE VERDICT-RECORD.
004610     IF WS-VERDOUT-STATUS NOT = '00'
004620         DISPLAY 'ERROR WRITING VERDOUT.  RC: '
004630                 WS-VERDOUT-STATUS ' TRAN ID: ' TR-ID
004640     END-IF.
004650*
004660******************************************************************
004670* 160-APPEND-HISTORY-ENTRY ADDS THIS TRANSACTION TO THE IN-MEMORY
004680* HISTORY TABLE AFDV4 SEARCHES FOR THE REGION/IP CORRELATION RULES.
004690* REJECTED TRANSACTIONS DO NOT GO ON HISTORY - THEY NEVER REACHED A
004700* CARD/IP THE CORRELATION RULES CAN TRUST.
004710******************************************************************
004720 160-APPEND-HISTORY-ENTRY.
004730     ADD 1 TO WS-HISTORY-COUNT.
004740     MOVE TR-CARD-NUMBER     TO HS-CARD-NUMBER(WS-HISTORY-COUNT).
004750     MOVE TR-REGION          TO HS-REGION(WS-HISTORY-COUNT).
004760     MOVE TR-IP              TO HS-IP(WS-HISTORY-COUNT).
004770     MOVE WS-TRAN-ABS-SECONDS
004780                             TO HS-ABS-SECONDS(WS-HISTORY-COUNT).
004790*
004800******************************************************************
004810* 165-COMPUTE-ABS-SECONDS TURNS THE TRANSACTION'S DATE/TIME INTO A
004820* SINGLE MONOTONIC SECONDS COUNT SO 450-CORRELATE-HISTORY IN AFDV4
004830* CAN TEST THE 3600-SECOND WINDOW WITH A PLAIN SUBTRACT INSTEAD OF
004840* DATE ARITHMETIC.
004850******************************************************************
004860 165-COMPUTE-ABS-SECONDS.
004870*    APPROXIMATE (BUT MONOTONIC) DAY NUMBER - GOOD ENOUGH FOR A
004880*    3600-SECOND CORRELATION WINDOW.  NO INTRINSIC FUNCTIONS.
004890     MOVE 0 TO WS-LEAP-DAYS.
004900     DIVIDE TR-DATE-CCYY BY 4 GIVING WS-LEAP-DAYS
004910             REMAINDER WS-SHIFT-IDX.
004920     COMPUTE WS-TRAN-ABS-SECONDS =
004930             ((TR-DATE-CCYY * 365) + WS-LEAP-DAYS
004940             + WS-CUM-DAYS(TR-DATE-MM) + TR-DATE-DD) * 86400
004950             + (TR-TIME-HH * 3600) + (TR-TIME-MM * 60)
004960             + TR-TIME-SS.
004970*
004980****************************************************************
004990* 170-ACCUMULATE-TOTALS DRIVES BOTH SEQUENTIAL-SEARCH LOOPS THAT
005000* FEED THE SUMMARY REPORT - THE FOUR-ENTRY VERDICT TABLE FOR
005010* SECTION 1 AND THE SEVEN-ENTRY REGION TABLE FOR SECTION 2.
005020* WS-REGION-FOUND IS SET BY 180 BELOW AND CHECKED HERE SO AN
005030* INPUT RECORD CARRYING A REGION CODE OUTSIDE THE SEVEN THE SPEC
005040* DEFINES IS FLAGGED ON THE CONSOLE RATHER THAN SILENTLY
005050* VANISHING FROM THE REGION BREAK (CR-0607).
005060****************************************************************
005070 170-ACCUMULATE-TOTALS.
005080     PERFORM 175-FIND-VERDICT-TOTAL
005090             VARYING WS-VTOT-IDX FROM 1 BY 1
005100             UNTIL WS-VTOT-IDX > WS-VERDICT-TABLE-SIZE.
005110     MOVE 'N' TO WS-REGION-FOUND.
005120     PERFORM 180-FIND-REGION-TOTAL
005130             VARYING WS-RTOT-IDX FROM 1 BY 1
005140             UNTIL WS-RTOT-IDX > WS-REGION-TABLE-SIZE.
005150     IF NOT WS-REGION-WAS-FOUND
005160         DISPLAY 'AFDV1 WARNING - UNRECOGNIZED REGION CODE ON '
005170                 'INPUT, NOT COUNTED IN SECTION 2: ' TR-REGION
005180     END-IF.
005190*
005200****************************************************************
005210* 175-FIND-VERDICT-TOTAL - SEQUENTIAL LOOKUP AGAINST THE FOUR
005220* FIXED VERDICT NAMES (ALLOWED/MANUAL_PROCESSING/PROHIBITED/
005230* REJECTED).  THE TABLE IS ONLY FOUR ENTRIES SO A SEARCH ALL
005240* WOULD BE OVERKILL - A STRAIGHT PERFORM ... VARYING IS QUICK
005250* ENOUGH AND MATCHES THE WAY THE REGION LOOKUP BELOW IS WRITTEN.
005260****************************************************************
005270 175-FIND-VERDICT-TOTAL.
005280     IF WS-VTOT-NAME(WS-VTOT-IDX) = WS-RULE-VERDICT
005290         ADD 1        TO WS-VTOT-COUNT(WS-VTOT-IDX)
005300         ADD TR-AMOUNT TO WS-VTOT-AMOUNT(WS-VTOT-IDX)
005310         MOVE 9       TO WS-VTOT-IDX
005320     END-IF.
005330*
005340****************************************************************
005350* 180-FIND-REGION-TOTAL - SAME TECHNIQUE AS 175 ABOVE, AGAINST
005360* THE SEVEN PRE-LOADED REGION CODES.  SETS WS-REGION-FOUND SO
005370* THE CALLER CAN TELL A GENUINE MATCH FROM A LOOP THAT RAN OUT
005380* WITHOUT ONE.
005390****************************************************************
005400 180-FIND-REGION-TOTAL.
005410     IF WS-RTOT-REGION(WS-RTOT-IDX) = TR-REGION
005420         ADD 1        TO WS-RTOT-COUNT(WS-RTOT-IDX)
005430         ADD TR-AMOUNT TO WS-RTOT-AMOUNT(WS-RTOT-IDX)
005440         MOVE 'Y'     TO WS-REGION-FOUND
005450         MOVE 9       TO WS-RTOT-IDX
005460     END-IF.
005470*
005480******************************************************************
005490* 299-WRITE-REJECTED-VERDICT - SAME VERDICT RECORD LAYOUT AS 150
005500* ABOVE BUT FOR THE REJECTED PATH, PLUS A CONSOLE TRACE LINE.  THE
005510* CARD NUMBER ON THE CONSOLE IS MASKED (CR-0501) - THE VERDICT FILE
005520* ITSELF STILL CARRIES THE FULL CARD NUMBER FOR DOWNSTREAM USE.
005530******************************************************************
005540 299-WRITE-REJECTED-VERDICT.
005550     MOVE TR-ID            TO VR-ID.
005560     MOVE TR-CARD-NUMBER   TO VR-CARD-NUMBER.
005570     MOVE TR-AMOUNT        TO VR-AMOUNT.
005580     MOVE 'REJECTED'       TO VR-RESULT.
005590     MOVE WS-RULE-INFO     TO VR-INFO.
005600     WRITE VERDICT-RECORD.
005610     MOVE TR-CARD-NUMBER   TO WS-CARD-NUMBER-SAVE.
005620     MOVE WS-CARD-FIRST-SIX  TO WS-CARD-MASKED-FIRST.
005630     MOVE WS-CARD-LAST-FOUR  TO WS-CARD-MASKED-LAST.
005640     DISPLAY 'TRAN REJECTED - ID: ' TR-ID ' CARD: '
005650             WS-CARD-MASKED-DISPLAY ' REASON: ' WS-RULE-INFO.
005660*
005670****************************************************************
005680* FILE OPEN / READ / CLOSE PARAGRAPHS
005690****************************************************************
005700*
005710* 700-OPEN-FILES OPENS ALL SEVEN FILES THE MAIN LOOP TOUCHES UP
005720* FRONT SO A BAD DD/MOUNT ON ANY ONE OF THEM IS CAUGHT BEFORE A
005730* SINGLE TRANSACTION IS READ.  EACH OPEN IS CHECKED SEPARATELY -
005740* THE SHOP HAS BEEN BURNED BEFORE BY A MISSING STOLEN-CARD MASTER
005750* THAT WENT UNNOTICED UNTIL SOMEONE ASKED WHY NOTHING WAS EVER
005760* FLAGGED STOLEN - A BAD OPEN HERE NOW FORCES RC 16 AND AN EARLY
005770* EOF RATHER THAN A SILENT, WRONG RUN.
005780*
005790 700-OPEN-FILES.
005800     OPEN INPUT  TRANSIN-FILE
005810                 STOLENIN-FILE
005820                 SUSPIN-FILE
005830                 LIMITIN-FILE
005840          OUTPUT VERDOUT-FILE
005850                 LIMITOUT-FILE
005860                 REPORT-FILE.
005870     IF WS-TRANSIN-STATUS NOT = '00'
005880         DISPLAY 'ERROR OPENING TRANSIN.  RC: ' WS-TRANSIN-STATUS
005890         MOVE 16 TO RETURN-CODE
005900         MOVE 'Y' TO WS-TRAN-EOF
005910     END-IF.
005920     IF WS-STOLENIN-STATUS NOT = '00'
005930         DISPLAY 'ERROR OPENING STOLENIN. RC: '
005940                 WS-STOLENIN-STATUS
005950         MOVE 16 TO RETURN-CODE
005960         MOVE 'Y' TO WS-TRAN-EOF
005970     END-IF.
005980     IF WS-SUSPIN-STATUS NOT = '00'
005990         DISPLAY 'ERROR OPENING SUSPIN.   RC: ' WS-SUSPIN-STATUS
006000         MOVE 16 TO RETURN-CODE
006010         MOVE 'Y' TO WS-TRAN-EOF
006020     END-IF.
006030     IF WS-LIMITIN-STATUS NOT = '00'
006040         DISPLAY 'ERROR OPENING LIMITIN.  RC: '
006050                 WS-LIMITIN-STATUS
006060         MOVE 16 TO RETURN-CODE
006070         MOVE 'Y' TO WS-TRAN-EOF
006080     END-IF.
006090*
006100******************************************************************
006110* 710-READ-TRAN-FILE - SINGLE-RECORD READ WITH THE SHOP'S USUAL
006120* THREE-WAY FILE-STATUS EVALUATE.  CALLED ONCE TO PRIME THE LOOP
006130* FROM 000-MAIN AND AGAIN AT THE BOTTOM OF 100-PROCESS-TRANSACTION.
006140******************************************************************
006150 710-READ-TRAN-FILE.
006160     READ TRANSIN-FILE
006170         AT END MOVE 'Y' TO WS-TRAN-EOF.
006180     EVALUATE WS-TRANSIN-STATUS
006190         WHEN '00'
006200             CONTINUE
006210         WHEN '10'
006220             MOVE 'Y' TO WS-TRAN-EOF
006230         WHEN OTHER
006240             DISPLAY 'ERROR ON TRANSIN READ.  RC: '
006250                     WS-TRANSIN-STATUS
006260             MOVE 'Y' TO WS-TRAN-EOF
006270     END-EVALUATE.
006280*
006290******************************************************************
006300* 790-CLOSE-FILES CLOSES EVERYTHING 700-OPEN-FILES OPENED.  FEEDIN
006310* IS NOT IN THIS LIST - IT IS OPENED AND CLOSED SEPARATELY BY THE
006320* FEEDBACK DRIVER (900) SINCE IT IS ONLY NEEDED AFTER THE MAIN
006330* TRANSACTION LOOP HAS FINISHED.
006340******************************************************************
006350 790-CLOSE-FILES.
006360     CLOSE TRANSIN-FILE
006370           STOLENIN-FILE
006380           SUSPIN-FILE
006390           LIMITIN-FILE
006400           VERDOUT-FILE
006410           LIMITOUT-FILE
006420           REPORT-FILE.
006430*
006440****************************************************************
006450* TABLE LOADERS (BATCH FLOW STEP 1)
006460****************************************************************
006470*
006480* 701-INITIALIZE-TABLES LOADS THE THREE MASTER TABLES (STOLEN,
006490* SUSPICIOUS, LIMIT) INTO WORKING-STORAGE AND ZEROES THE REPORT
006500* TOTALS BEFORE THE FIRST TRANSACTION IS EVALUATED.  THIS RUNS
006510* EXACTLY ONCE, FROM 000-MAIN, AHEAD OF THE TRANSACTION LOOP -
006520* AFDV4 IS CALLED PER TRANSACTION AND EXPECTS ALL THREE TABLES
006530* ALREADY IN MEMORY, NOT RELOADED ON EVERY CALL.
006540*
006550 701-INITIALIZE-TABLES.
006560     PERFORM 705-LOAD-STOLEN-TABLE.
006570     PERFORM 706-LOAD-SUSPICIOUS-TABLE.
006580     PERFORM 707-LOAD-LIMIT-TABLE.
006590     PERFORM 708-INITIALIZE-TOTALS-TABLES.
006600*
006610******************************************************************
006620* 705-LOAD-STOLEN-TABLE READS STOLENIN TO END OF FILE INTO THE IN-
006630* MEMORY STOLEN-CARD TABLE.  THE TABLE IS BUILT IN FILE ORDER, NOT
006640* RE-SORTED - STOLENIN IS EXPECTED TO ARRIVE IN ASCENDING CARD-
006650* NUMBER ORDER SO AFDV4'S SEARCH ALL WORKS.
006660******************************************************************
006670 705-LOAD-STOLEN-TABLE.
006680     READ STOLENIN-FILE
006690         AT END MOVE 'Y' TO WS-STOLEN-EOF.
006700     PERFORM 705-LOAD-ONE-STOLEN
006710             UNTIL WS-STOLEN-EOF = 'Y'.
006720*
006730******************************************************************
006740* 705-LOAD-ONE-STOLEN MOVES ONE STOLEN-CARD RECORD INTO THE TABLE
006750* AND PRIMES THE NEXT READ - SAME READ-AHEAD PATTERN AS THE
006760* TRANSACTION FILE.
006770******************************************************************
006780 705-LOAD-ONE-STOLEN.
006790     ADD 1 TO WS-STOLEN-COUNT.
006800     MOVE SC-CARD-NUMBER TO TB-STL-CARD-NUMBER(WS-STOLEN-COUNT).
006810     READ STOLENIN-FILE
006820         AT END MOVE 'Y' TO WS-STOLEN-EOF.
006830*
006840******************************************************************
006850* 706-LOAD-SUSPICIOUS-TABLE - SAME TECHNIQUE AS 705 ABOVE, AGAINST
006860* SUSPIN.  IP ADDRESSES ARE CARRIED AS TEXT (PIC X(15)) SINCE THEY
006870* ARE ONLY EVER COMPARED, NEVER ADDED.
006880******************************************************************
006890 706-LOAD-SUSPICIOUS-TABLE.
006900     READ SUSPIN-FILE
006910         AT END MOVE 'Y' TO WS-SUSPICIOUS-EOF.
006920     PERFORM 706-LOAD-ONE-SUSPICIOUS
006930             UNTIL WS-SUSPICIOUS-EOF = 'Y'.
006940*
006950******************************************************************
006960* 706-LOAD-ONE-SUSPICIOUS MOVES ONE SUSPICIOUS-IP RECORD INTO THE
006970* TABLE AND PRIMES THE NEXT READ.
006980******************************************************************
006990 706-LOAD-ONE-SUSPICIOUS.
007000     ADD 1 TO WS-SUSPICIOUS-COUNT.
007010     MOVE SI-IP TO TB-SUS-IP(WS-SUSPICIOUS-COUNT).
007020     READ SUSPIN-FILE
007030         AT END MOVE 'Y' TO WS-SUSPICIOUS-EOF.
007040*
007050******************************************************************
007060* 707-LOAD-LIMIT-TABLE - SAME TECHNIQUE AGAIN, AGAINST LIMITIN.
007070* THIS IS THE ONLY ONE OF THE THREE MASTER TABLES THAT FEEDBACK
007080* PROCESSING (900 BELOW) CAN ADD NEW ENTRIES TO AT RUN TIME.
007090******************************************************************
007100 707-LOAD-LIMIT-TABLE.
007110     READ LIMITIN-FILE
007120         AT END MOVE 'Y' TO WS-LIMIT-EOF.
007130     PERFORM 707-LOAD-ONE-LIMIT
007140             UNTIL WS-LIMIT-EOF = 'Y'.
007150*
007160******************************************************************
007170* 707-LOAD-ONE-LIMIT MOVES ONE CARD'S ALLOWED/MANUAL LIMITS INTO
007180* THE TABLE AND PRIMES THE NEXT READ.
007190******************************************************************
007200 707-LOAD-ONE-LIMIT.
007210     ADD 1 TO WS-LIMIT-COUNT.
007220     MOVE LI-CARD-NUMBER TO TB-LIM-CARD-NUMBER(WS-LIMIT-COUNT).
007230     MOVE LI-MAX-ALLOWED TO TB-LIM-MAX-ALLOWED(WS-LIMIT-COUNT).
007240     MOVE LI-MAX-MANUAL  TO TB-LIM-MAX-MANUAL(WS-LIMIT-COUNT).
007250     READ LIMITIN-FILE
007260         AT END MOVE 'Y' TO WS-LIMIT-EOF.
007270*
007280******************************************************************
007290* 708-INITIALIZE-TOTALS-TABLES PRE-LOADS THE FOUR VERDICT NAMES AND
007300* SEVEN REGION CODES THE SUMMARY REPORT BREAKS ON - BOTH TABLES ARE
007310* FIXED BY THE SPECIFICATION, NOT DERIVED FROM THE INPUT, SO THEY
007320* ARE LOADED HERE RATHER THAN GROWN AS TRANSACTIONS ARRIVE.
007330******************************************************************
007340 708-INITIALIZE-TOTALS-TABLES.
007350     MOVE 'ALLOWED'            TO WS-VTOT-NAME(1).
007360     MOVE 'MANUAL_PROCESSING'  TO WS-VTOT-NAME(2).
007370     MOVE 'PROHIBITED'         TO WS-VTOT-NAME(3).
007380     MOVE 'REJECTED'           TO WS-VTOT-NAME(4).
007390     MOVE 'EAP'  TO WS-RTOT-REGION(1).
007400     MOVE 'ECA'  TO WS-RTOT-REGION(2).
007410     MOVE 'HIC'  TO WS-RTOT-REGION(3).
007420     MOVE 'LAC'  TO WS-RTOT-REGION(4).
007430     MOVE 'MENA' TO WS-RTOT-REGION(5).
007440     MOVE 'SA'   TO WS-RTOT-REGION(6).
007450     MOVE 'SSA'  TO WS-RTOT-REGION(7).
007460     PERFORM 709-ZERO-ONE-TOTAL
007470             VARYING WS-VTOT-IDX FROM 1 BY 1
007480             UNTIL WS-VTOT-IDX > WS-VERDICT-TABLE-SIZE.
007490     PERFORM 709-ZERO-ONE-REGION
007500             VARYING WS-RTOT-IDX FROM 1 BY 1
007510             UNTIL WS-RTOT-IDX > WS-REGION-TABLE-SIZE.
007520*
007530******************************************************************
007540* 709-ZERO-ONE-TOTAL CLEARS ONE VERDICT-TOTALS ENTRY TO ZERO.
007550******************************************************************
007560 709-ZERO-ONE-TOTAL.
007570     MOVE 0 TO WS-VTOT-COUNT(WS-VTOT-IDX).
007580     MOVE 0 TO WS-VTOT-AMOUNT(WS-VTOT-IDX).
007590*
007600******************************************************************
007610* 709-ZERO-ONE-REGION CLEARS ONE REGION-TOTALS ENTRY TO ZERO.
007620******************************************************************
007630 709-ZERO-ONE-REGION.
007640     MOVE 0 TO WS-RTOT-COUNT(WS-RTOT-IDX).
007650     MOVE 0 TO WS-RTOT-AMOUNT(WS-RTOT-IDX).
007660*
007670****************************************************************
007680* LIMIT-ADJUSTMENT FLOW (FEEDBACK PROCESSOR)
007690****************************************************************
007700*
007710* 900-FEEDBACK-DRIVER RUNS AFTER THE TRANSACTION LOOP HAS
007720* EXHAUSTED TRANSIN - IT IS BATCH FLOW STEP 3, READING THE
007730* REVIEWER FEEDBACK FILE ONE RECORD AT A TIME AND HANDING EACH
007740* ONE TO 920-APPLY-FEEDBACK FOR THE AFDV5 CALL.  A MISSING
007750* FEEDIN FILE IS NOT FATAL TO THE RUN - IT JUST MEANS NO LIMIT
007760* ADJUSTMENTS HAPPEN THIS CYCLE, SO THE LIMITOUT FILE IS STILL
007770* WRITTEN UNCHANGED FROM LIMITIN.
007780*
007790 900-FEEDBACK-DRIVER.
007800     OPEN INPUT FEEDIN-FILE.
007810     IF WS-FEEDIN-STATUS NOT = '00'
007820         DISPLAY 'ERROR OPENING FEEDIN.   RC: ' WS-FEEDIN-STATUS
007830         MOVE 'Y' TO WS-FEEDBACK-EOF
007840         GO TO 900-FEEDBACK-DRIVER-EXIT
007850     END-IF.
007860     PERFORM 910-READ-FEEDBACK-FILE.
007870     PERFORM 920-APPLY-FEEDBACK
007880             UNTIL WS-FEEDBACK-EOF = 'Y'.
007890     CLOSE FEEDIN-FILE.
007900*
007910* 900-FEEDBACK-DRIVER-EXIT IS A NO-OP FALL-THROUGH TARGET - A BAD
007920* OPEN ON FEEDIN JUMPS STRAIGHT HERE (NO FEEDBACK THIS CYCLE IS NOT
007930* FATAL TO THE RUN); A GOOD OPEN READS AND APPLIES FEEDBACK, CLOSES
007940* THE FILE, AND FALLS INTO THIS SAME PARAGRAPH.
007950 900-FEEDBACK-DRIVER-EXIT.
007960     EXIT.
007970*
007980******************************************************************
007990* 910-READ-FEEDBACK-FILE - SAME THREE-WAY FILE-STATUS EVALUATE AS
008000* 710 ABOVE, AGAINST FEEDIN.  FEEDBACK IS PROCESSED AS A SEPARATE
008010* PASS AFTER THE MAIN TRANSACTION LOOP, NOT INTERLEAVED WITH IT.
008020******************************************************************
008030 910-READ-FEEDBACK-FILE.
008040     READ FEEDIN-FILE
008050         AT END MOVE 'Y' TO WS-FEEDBACK-EOF.
008060     EVALUATE WS-FEEDIN-STATUS
008070         WHEN '00'
008080             CONTINUE
008090         WHEN '10'
008100             MOVE 'Y' TO WS-FEEDBACK-EOF
008110         WHEN OTHER
008120             DISPLAY 'ERROR ON FEEDIN READ.   RC: '
008130                     WS-FEEDIN-STATUS
008140             MOVE 'Y' TO WS-FEEDBACK-EOF
008150     END-EVALUATE.
008160*
008170******************************************************************
008180* 920-APPLY-FEEDBACK LOOKS THE FEEDBACK CARD UP ON THE LIMIT TABLE
008190* (SEARCH ALL, SINCE THE TABLE IS KEPT IN CARD-NUMBER ORDER); A
008200* CARD NOT YET SEEN INSERTS A NEW ENTRY AT THE SHOP'S DOCUMENTED
008210* DEFAULTS (760 BELOW) BEFORE AFDV5 IS CALLED.  AFDV5 RE-DERIVES
008220* THE ENGINE VERDICT FROM THE CURRENT LIMITS - IT IS NEVER CARRIED
008230* OVER FROM THE ORIGINAL TRANSACTION RUN.
008240******************************************************************
008250 920-APPLY-FEEDBACK.
008260     MOVE 'N' TO WS-LIMIT-FOUND.
008270     IF WS-LIMIT-COUNT > 0
008280         SEARCH ALL TB-LIM-ENTRY
008290             WHEN TB-LIM-CARD-NUMBER(WS-LIMIT-IDX2) = FB-CARD-NUMBER
008300                 MOVE 'Y' TO WS-LIMIT-FOUND
008310         END-SEARCH
008320     END-IF.
008330     IF NOT WS-LIMIT-WAS-FOUND
008340         PERFORM 760-INSERT-LIMIT-ENTRY
008350     END-IF.
008360     CALL 'AFDV5' USING FB-AMOUNT, FB-FEEDBACK,
008370             TB-LIM-MAX-ALLOWED(WS-LIMIT-IDX2),
008380             TB-LIM-MAX-MANUAL(WS-LIMIT-IDX2).
008390     ADD 1 TO WS-NUM-FEEDBACK-APPLIED.
008400     PERFORM 910-READ-FEEDBACK-FILE.
008410*
008420****************************************************************
008430* 760-INSERT-LIMIT-ENTRY - KEEPS WS-LIMIT-TABLE IN ASCENDING
008440* CARD-NUMBER ORDER WHEN FEEDBACK ARRIVES FOR A CARD NOT ALREADY
008450* ON THE LIMITS FILE.  THE BACKWARD-SHIFT TECHNIQUE IS THE SAME
008460* ONE USED BY THE SHOP'S ADSORT INSERTION-SORT ROUTINE, ADAPTED
008470* HERE TO SHIFT TABLE ENTRIES INSTEAD OF SIMPLE NUMBERS.  NEW
008480* CARDS START AT THE DOCUMENTED DEFAULTS (200.00 / 1500.00).
008490****************************************************************
008500 760-INSERT-LIMIT-ENTRY.
008510     ADD 1 TO WS-LIMIT-COUNT.
008520     MOVE WS-LIMIT-COUNT TO WS-LIMIT-IDX2.
008530     PERFORM 765-SHIFT-LIMIT-ENTRY-UP
008540             UNTIL WS-LIMIT-IDX2 <= 1
008550             OR TB-LIM-CARD-NUMBER(WS-LIMIT-IDX2 - 1)
008560                    <= FB-CARD-NUMBER.
008570     MOVE FB-CARD-NUMBER TO TB-LIM-CARD-NUMBER(WS-LIMIT-IDX2).
008580     MOVE 200.00         TO TB-LIM-MAX-ALLOWED(WS-LIMIT-IDX2).
008590     MOVE 1500.00        TO TB-LIM-MAX-MANUAL(WS-LIMIT-IDX2).
008600*
008610******************************************************************
008620* 765-SHIFT-LIMIT-ENTRY-UP MOVES ONE TABLE ENTRY UP BY ONE SLOT -
008630* THE WORKHORSE OF 760'S BACKWARD INSERTION SORT.
008640******************************************************************
008650 765-SHIFT-LIMIT-ENTRY-UP.
008660     MOVE TB-LIM-CARD-NUMBER(WS-LIMIT-IDX2 - 1)
008670                         TO TB-LIM-CARD-NUMBER(WS-LIMIT-IDX2).
008680     MOVE TB-LIM-MAX-ALLOWED(WS-LIMIT-IDX2 - 1)
008690                         TO TB-LIM-MAX-ALLOWED(WS-LIMIT-IDX2).
008700     MOVE TB-LIM-MAX-MANUAL(WS-LIMIT-IDX2 - 1)
008710                         TO TB-LIM-MAX-MANUAL(WS-LIMIT-IDX2).
008720     SUBTRACT 1 FROM WS-LIMIT-IDX2.
008730*
008740******************************************************************
008750* 960-WRITE-LIMIT-FILE REWRITES THE ENTIRE LIMITS FILE FROM THE IN-
008760* MEMORY TABLE EVERY RUN (CR-0319) SO TOMORROW'S RUN PICKS UP
008770* TODAY'S FEEDBACK-DRIVEN ADJUSTMENTS AND NEW-CARD INSERTIONS.
008780******************************************************************
008790 960-WRITE-LIMIT-FILE.
008800     PERFORM 965-WRITE-ONE-LIMIT-RECORD
008810             VARYING WS-LIMIT-IDX2 FROM 1 BY 1
008820             UNTIL WS-LIMIT-IDX2 > WS-LIMIT-COUNT.
008830*
008840******************************************************************
008850* 965-WRITE-ONE-LIMIT-RECORD WRITES ONE TABLE ENTRY OUT TO
008860* LIMITOUT.
008870******************************************************************
008880 965-WRITE-ONE-LIMIT-RECORD.
008890     MOVE TB-LIM-CARD-NUMBER(WS-LIMIT-IDX2) TO LO-CARD-NUMBER.
008900     MOVE TB-LIM-MAX-ALLOWED(WS-LIMIT-IDX2) TO LO-MAX-ALLOWED.
008910     MOVE TB-LIM-MAX-MANUAL(WS-LIMIT-IDX2)  TO LO-MAX-MANUAL.
008920     WRITE LO-REC.
008930     ADD 1 TO WS-NUM-LIMIT-RECS-OUT.
008940*
008950****************************************************************
008960* SUMMARY REPORT BUILDER
008970****************************************************************
008980*
008990* 800-INIT-REPORT BUILDS THE Y2K-SAFE CENTURY (CR-0545) AND
009000* WRITES THE REPORT-1 HEADING TO TOP OF FORM.  THIS RUNS ONCE,
009010* FROM 000-MAIN, AFTER THE TRANSACTION LOOP AND THE FEEDBACK
009020* DRIVER HAVE BOTH FINISHED, SO THE DATE PRINTED ON THE REPORT
009030* IS THE RUN DATE, NOT A TRANSACTION DATE.
009040*
009050 800-INIT-REPORT.
009060     IF CURRENT-YEAR < 50
009070         MOVE 20 TO CURRENT-CENTURY
009080     ELSE
009090         MOVE 19 TO CURRENT-CENTURY
009100     END-IF.
009110     COMPUTE RUN-DATE-CCYYMMDD =
009120             (CURRENT-CENTURY * 1000000) + (CURRENT-DATE-YYMMDD).
009130     MOVE CURRENT-MONTH TO RPT-RUN-MM.
009140     MOVE CURRENT-DAY   TO RPT-RUN-DD.
009150     COMPUTE RPT-RUN-CCYY = (CURRENT-CENTURY * 100) + CURRENT-YEAR.
009160     WRITE REPORT-RECORD FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
009170*
009180******************************************************************
009190* 850-PRINT-SUMMARY-REPORT BUILDS BOTH REPORT SECTIONS - SECTION 1
009200* ON THE FOUR-ENTRY VERDICT TABLE, SECTION 2 ON THE SEVEN-ENTRY
009210* REGION TABLE - FOLLOWED BY THE GRAND TOTAL AND THE TWO
009220* FEEDBACK/LIMIT-FILE COUNTS.  BOTH SECTIONS INCLUDE REJECTED
009230* TRANSACTIONS IN THEIR COUNTS AND AMOUNTS (CR-0588).
009240******************************************************************
009250 850-PRINT-SUMMARY-REPORT.
009260     MOVE SPACES TO RPT-SECTION-HDR.
009270     MOVE 'SECTION 1 - VERDICT TOTALS' TO RPT-SECTION-TITLE.
009280     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
009290     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
009300     PERFORM 855-PRINT-ONE-VERDICT-LINE
009310             VARYING WS-VTOT-IDX FROM 1 BY 1
009320             UNTIL WS-VTOT-IDX > WS-VERDICT-TABLE-SIZE.
009330*
009340     MOVE SPACES TO RPT-SECTION-HDR.
009350     MOVE 'SECTION 2 - REGION TOTALS'  TO RPT-SECTION-TITLE.
009360     WRITE REPORT-RECORD FROM RPT-SECTION-HDR AFTER 2.
009370     WRITE REPORT-RECORD FROM RPT-COLUMN-HDR AFTER 1.
009380     PERFORM 860-PRINT-ONE-REGION-LINE
009390             VARYING WS-RTOT-IDX FROM 1 BY 1
009400             UNTIL WS-RTOT-IDX > WS-REGION-TABLE-SIZE.
009410*
009420     MOVE SPACES TO RPT-DETAIL-LINE.
009430     MOVE 'GRAND TOTAL'      TO RPT-DESC.
009440     MOVE WS-GRAND-COUNT     TO RPT-COUNT.
009450     MOVE WS-GRAND-AMOUNT    TO RPT-AMOUNT.
009460     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.
009470*
009480     MOVE SPACES TO RPT-DETAIL-LINE.
009490     MOVE 'FEEDBACK RECORDS APPLIED'  TO RPT-DESC.
009500     MOVE WS-NUM-FEEDBACK-APPLIED     TO RPT-COUNT.
009510     MOVE 0                           TO RPT-AMOUNT.
009520     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 2.
009530*
009540     MOVE SPACES TO RPT-DETAIL-LINE.
009550     MOVE 'LIMIT RECORDS WRITTEN'     TO RPT-DESC.
009560     MOVE WS-NUM-LIMIT-RECS-OUT       TO RPT-COUNT.
009570     MOVE 0                           TO RPT-AMOUNT.
009580     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
009590*
009600* 850-PRINT-SUMMARY-REPORT-EXIT IS A DO-NOTHING FALL-THROUGH TARGET
009610* FOR THE PERFORM 800-INIT-REPORT THRU THIS PARAGRAPH IN 000-MAIN -
009620* 800 AND 850 ARE NEVER PERFORMED ONE WITHOUT THE OTHER, SO THE
009630* SHOP RUNS THEM AS ONE THRU RANGE RATHER THAN TWO SEPARATE PERFORM
009640* STATEMENTS.
009650 850-PRINT-SUMMARY-REPORT-EXIT.
009660     EXIT.
009670*
009680******************************************************************
009690* 855-PRINT-ONE-VERDICT-LINE WRITES ONE SECTION-1 DETAIL LINE -
009700* UNLIKE THE REGION LINE BELOW, EVERY VERDICT-TOTALS ENTRY PRINTS
009710* EVEN WHEN ITS COUNT IS ZERO, SINCE ALL FOUR VERDICT NAMES ARE
009720* MEANINGFUL ON EVERY RUN.
009730******************************************************************
009740 855-PRINT-ONE-VERDICT-LINE.
009750     MOVE SPACES                       TO RPT-DETAIL-LINE.
009760     MOVE WS-VTOT-NAME(WS-VTOT-IDX)     TO RPT-DESC.
009770     MOVE WS-VTOT-COUNT(WS-VTOT-IDX)    TO RPT-COUNT.
009780     MOVE WS-VTOT-AMOUNT(WS-VTOT-IDX)   TO RPT-AMOUNT.
009790     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1.
009800*
009810******************************************************************
009820* 860-PRINT-ONE-REGION-LINE WRITES ONE SECTION-2 DETAIL LINE, BUT
009830* ONLY WHEN THE REGION'S COUNT IS GREATER THAN ZERO - A REGION WITH
009840* NO TRANSACTIONS TODAY IS LEFT OFF THE REPORT RATHER THAN PRINTED
009850* AS A ROW OF ZEROES.
009860******************************************************************
009870 860-PRINT-ONE-REGION-LINE.
009880     IF WS-RTOT-COUNT(WS-RTOT-IDX) > 0
009890         MOVE SPACES                     TO RPT-DETAIL-LINE
009900         MOVE WS-RTOT-REGION(WS-RTOT-IDX) TO RPT-DESC
009910         MOVE WS-RTOT-COUNT(WS-RTOT-IDX)  TO RPT-COUNT
009920         MOVE WS-RTOT-AMOUNT(WS-RTOT-IDX) TO RPT-AMOUNT
009930         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE AFTER 1
009940     END-IF.
