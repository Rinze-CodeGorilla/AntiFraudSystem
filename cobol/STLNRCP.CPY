000100*AFDV1     STOLEN CARD RECORD LAYOUT - 20 BYTES                STLNRCP
000200*          REPLACED WITH SC- ON STOLENIN, TB-STL- ON THE       STLNRCP
000300*          IN-MEMORY STOLEN-CARD TABLE ENTRY                   STLNRCP
000400 01  :TAG:-REC.                                                STLNRCP
000500     05  :TAG:-CARD-NUMBER       PIC X(16).                   STLNRCP
000600     05  FILLER                  PIC X(04).                   STLNRCP
