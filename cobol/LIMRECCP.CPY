000100*AFDV1     CARD LIMITS RECORD LAYOUT - 40 BYTES                LIMRECCP
000200*          REPLACED WITH LI- ON LIMITIN, LO- ON LIMITOUT,      LIMRECCP
000300*          AND TB-LIM- ON THE IN-MEMORY LIMIT TABLE ENTRY      LIMRECCP
000400 01  :TAG:-REC.                                                LIMRECCP
000500     05  :TAG:-CARD-NUMBER       PIC X(16).                   LIMRECCP
000600     05  :TAG:-MAX-ALLOWED       PIC 9(07)V99.                LIMRECCP
000700     05  :TAG:-MAX-MANUAL        PIC 9(07)V99.                LIMRECCP
000800     05  FILLER                  PIC X(06).                   LIMRECCP
