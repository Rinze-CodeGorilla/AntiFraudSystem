000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF MIDWEST NATIONAL BANK
000030* ALL RIGHTS RESERVED
000040****************************************************************
000050* PROGRAM:   AFDV5
000060*
000070* AUTHOR  :  J. M. KELSEY
000080* INSTALLATION. EDP DIVISION - CARD SERVICES
000090*
000100* CALLED BY AFDV1 ONCE PER FEEDBACK RECORD, AFTER THE LIMIT
000110* ENTRY FOR THE CARD HAS BEEN LOCATED (OR CREATED AT THE
000120* DOCUMENTED DEFAULTS).  RE-DERIVES WHAT THE ENGINE WOULD HAVE
000130* DECIDED FOR THIS AMOUNT UNDER THE CARD'S LIMITS AS THEY STAND
000140* RIGHT NOW, COMPARES THAT TO THE REVIEWER'S TRUE VERDICT
000150* (FB-FEEDBACK), AND NUDGES MAX-ALLOWED/MAX-MANUAL WITH THE
000160* SHOP'S EXPONENTIAL-SMOOTHING FORMULA WHEN THEY DISAGREE.
000170* THE TWO LIMIT FIELDS ARE UPDATED IN PLACE - THE CALLER
000180* (AFDV1) HOLDS THE ACTUAL TABLE ENTRY, WE ONLY HOLD LINKAGE.
000190*
000200* THE ADJUSTMENT ITSELF NEVER ROUNDS EXCEPT FOR THE DOCUMENTED
000210* CEILING - INTERMEDIATE WORK IS CARRIED TO FOUR DECIMAL PLACES
000220* (SEE WS-ADJ-RESULT BELOW) SO THE CEILING IS THE ONLY PLACE
000230* PRECISION IS EVER LOST.
000240****************************************************************
000250*
000260* CHANGE LOG -
000270*
000280* 880912  JMK  CR-0226  ORIGINAL PROGRAM WRITTEN AND TESTED -
000290*                       FIRST CUT OF THE REVIEWER-FEEDBACK LOOP.
000300* 890403  JMK  CR-0251  ENGINE VERDICT NOW RE-DERIVED FROM THE
000310*                       CARD'S CURRENT LIMITS AT FEEDBACK TIME
000320*                       RATHER THAN CARRIED OVER FROM THE
000330*                       ORIGINAL VERDOUT RECORD - AUDIT FOUND
000340*                       THE CARRIED-OVER VALUE WENT STALE WHEN
000350*                       SEVERAL FEEDBACK RECORDS HIT THE SAME
000360*                       CARD IN ONE RUN.
000370* 901130  DLP  CR-0289  CEILING LOGIC REWRITTEN - WHOLE/FRACTION
000380*                       SPLIT REPLACES THE OLD SUBTRACT-AND-TEST
000390*                       LOOP, FEWER DIVISIONS.
000400* 950606  CRH  CR-0361  FLOOR OF 1.00 ADDED WHEN A DECREASE
000410*                       RESULT COMES OUT ZERO OR NEGATIVE - A
000420*                       HIGH-VOLUME LOW-LIMIT CARD WAS DRIVING
000430*                       MAX-ALLOWED TO 0.00 AND LOCKING THE
000440*                       CARDHOLDER OUT ENTIRELY.
000450* 981012  CRH  CR-0455  Y2K REVIEW - NO DATE FIELDS IN THIS
000460*                       PROGRAM.  NO CHANGE REQUIRED.
000470* 070822  BTN  CR-0566  PROHIB-ON-MANUAL AND PROHIB-ON-ALLOWED
000480*                       CASES SPLIT OUT SEPARATELY PER THE
000490*                       REVISED CARD SERVICES POLICY MEMO -
000500*                       PROHIB ON AN ALLOWED TRANSACTION NOW
000510*                       MOVES BOTH LIMITS, NOT JUST ONE.
000520****************************************************************
000530 IDENTIFICATION DIVISION.
000540 PROGRAM-ID.    AFDV5.
000550 AUTHOR.        J. M. KELSEY.
000560 INSTALLATION.  MIDWEST NATIONAL BANK - EDP DIVISION.
000570 DATE-WRITTEN.  09/12/88.
000580 DATE-COMPILED.
000590 SECURITY.      CONFIDENTIAL - CARDHOLDER DATA.
000600****************************************************************
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER. IBM-370.
000640 OBJECT-COMPUTER. IBM-370.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670****************************************************************
000680 DATA DIVISION.
000690 WORKING-STORAGE SECTION.
000700*
000705* TALLY OF CALLS MADE TO THIS PROGRAM SO FAR THIS RUN - HELD AS A
000706* 77-LEVEL SCRATCH COUNTER, THE SAME WAY THE SHOP KEEPS A ONE-OFF
000707* COUNT OUTSIDE ANY GROUP, AND ECHOED ON THE TRACE DISPLAY BELOW
000708* SO OPERATIONS CAN MATCH CALL COUNTS AGAINST THE FEEDBACK FILE.
000709 77  WS-CALL-COUNT               PIC S9(08) COMP VALUE 0.
000710* RE-DERIVED ENGINE VERDICT - SAME SEVERITY NUMBERING AFDV4
000720* USES (1 ALLOWED, 2 MANUAL_PROCESSING, 3 PROHIBITED).
000730 01  WS-ENGINE-VERDICT           PIC S9(01) COMP VALUE 0.
000740*
000810* EXPONENTIAL-SMOOTHING WORK AREA (CR-0226/CR-0289).  RESULT IS
000820* CARRIED TO FOUR DECIMAL PLACES BEFORE THE CEILING IS TAKEN.
000830 01  WS-ADJ-CURRENT              PIC S9(07)V99   COMP-3.
000840 01  WS-ADJ-AMOUNT               PIC S9(07)V99   COMP-3.
000850 01  WS-ADJ-RESULT               PIC S9(07)V9999 COMP-3.
000890 01  WS-ADJ-WHOLE                PIC S9(07)      COMP-3.
000900 01  WS-ADJ-FRACTION             PIC S9(07)V9999 COMP-3.
000905 01  WS-ADJ-NEW-LIMIT            PIC 9(07)V99.
000906 01  WS-ADJ-NEW-LIMIT-X REDEFINES WS-ADJ-NEW-LIMIT PIC X(09).
000920*
000930****************************************************************
000940 LINKAGE SECTION.
000950*
000960 01  LS-AMOUNT                   PIC 9(07)V99.
000961 01  LS-AMOUNT-X REDEFINES LS-AMOUNT PIC X(09).
000970 01  LS-FEEDBACK                 PIC X(07).
000980     88  LS-FB-IS-ALLOWED           VALUE 'ALLOWED'.
000990     88  LS-FB-IS-MANUAL            VALUE 'MANUAL '.
001000     88  LS-FB-IS-PROHIB            VALUE 'PROHIB '.
001010 01  LS-MAX-ALLOWED              PIC 9(07)V99.
001020 01  LS-MAX-MANUAL               PIC 9(07)V99.
001021 01  LS-MAX-MANUAL-X REDEFINES LS-MAX-MANUAL PIC X(09).
001030****************************************************************
001040 PROCEDURE DIVISION USING LS-AMOUNT, LS-FEEDBACK,
001050         LS-MAX-ALLOWED, LS-MAX-MANUAL.
001060****************************************************************
001070 000-MAIN.
001072     ADD 1 TO WS-CALL-COUNT.
001075     DISPLAY 'AFDV5 - FB AMOUNT ' LS-AMOUNT-X
001076             ' CURRENT MAX-MANUAL ' LS-MAX-MANUAL-X
001077             ' CALL NBR ' WS-CALL-COUNT.
001080     PERFORM 410-DERIVE-ENGINE-VERDICT.
001090     EVALUATE TRUE
001100         WHEN WS-ENGINE-VERDICT = 1 AND LS-FB-IS-MANUAL
001110             PERFORM 470-DECREASE-MAX-ALLOWED
001120         WHEN WS-ENGINE-VERDICT = 1 AND LS-FB-IS-PROHIB
001130             PERFORM 470-DECREASE-MAX-ALLOWED
001140                     THRU 480-DECREASE-MAX-MANUAL
001150         WHEN WS-ENGINE-VERDICT = 2 AND LS-FB-IS-ALLOWED
001160             PERFORM 450-INCREASE-MAX-ALLOWED
001170         WHEN WS-ENGINE-VERDICT = 2 AND LS-FB-IS-PROHIB
001180             PERFORM 480-DECREASE-MAX-MANUAL
001190         WHEN WS-ENGINE-VERDICT = 3 AND LS-FB-IS-ALLOWED
001200             PERFORM 450-INCREASE-MAX-ALLOWED
001205                     THRU 460-INCREASE-MAX-MANUAL
001220         WHEN WS-ENGINE-VERDICT = 3 AND LS-FB-IS-MANUAL
001230             PERFORM 460-INCREASE-MAX-MANUAL
001240         WHEN OTHER
001250             CONTINUE
001260     END-EVALUATE.
001270     GOBACK.
001280*
001290****************************************************************
001300* 410-DERIVE-ENGINE-VERDICT - THE SAME AMOUNT-BAND TEST AFDV4
001310* RUNS AT TRANSACTION TIME, BUT AGAINST THE LIMITS AS THEY
001320* STAND NOW (CR-0251) - THEY MAY ALREADY HAVE BEEN MOVED BY AN
001330* EARLIER FEEDBACK RECORD IN THIS SAME RUN.
001340****************************************************************
001350 410-DERIVE-ENGINE-VERDICT.
001360     EVALUATE TRUE
001370         WHEN LS-AMOUNT <= LS-MAX-ALLOWED
001380             MOVE 1 TO WS-ENGINE-VERDICT
001390         WHEN LS-AMOUNT <= LS-MAX-MANUAL
001400             MOVE 2 TO WS-ENGINE-VERDICT
001410         WHEN OTHER
001420             MOVE 3 TO WS-ENGINE-VERDICT
001430     END-EVALUATE.
001440*
001450****************************************************************
001460* 450/460 - INCREASE FORMULA:  CEIL( 0.8 * CURRENT + 0.2 * AMT )
001470* 470/480 - DECREASE FORMULA:  CEIL( 0.8 * CURRENT - 0.2 * AMT ),
001480*           FLOORED AT 1.00 WHEN THE RESULT IS ZERO OR LESS
001490*           (CR-0361).
001500****************************************************************
001510 450-INCREASE-MAX-ALLOWED.
001520     MOVE LS-MAX-ALLOWED TO WS-ADJ-CURRENT.
001530     MOVE LS-AMOUNT      TO WS-ADJ-AMOUNT.
001540     PERFORM 490-COMPUTE-INCREASE.
001550     MOVE WS-ADJ-NEW-LIMIT TO LS-MAX-ALLOWED.
001560*
001570 460-INCREASE-MAX-MANUAL.
001580     MOVE LS-MAX-MANUAL  TO WS-ADJ-CURRENT.
001590     MOVE LS-AMOUNT      TO WS-ADJ-AMOUNT.
001600     PERFORM 490-COMPUTE-INCREASE.
001610     MOVE WS-ADJ-NEW-LIMIT TO LS-MAX-MANUAL.
001620*
001630 470-DECREASE-MAX-ALLOWED.
001640     MOVE LS-MAX-ALLOWED TO WS-ADJ-CURRENT.
001650     MOVE LS-AMOUNT      TO WS-ADJ-AMOUNT.
001660     PERFORM 495-COMPUTE-DECREASE.
001670     MOVE WS-ADJ-NEW-LIMIT TO LS-MAX-ALLOWED.
001680*
001690 480-DECREASE-MAX-MANUAL.
001700     MOVE LS-MAX-MANUAL  TO WS-ADJ-CURRENT.
001710     MOVE LS-AMOUNT      TO WS-ADJ-AMOUNT.
001720     PERFORM 495-COMPUTE-DECREASE.
001730     MOVE WS-ADJ-NEW-LIMIT TO LS-MAX-MANUAL.
001740*
001750 490-COMPUTE-INCREASE.
001760     COMPUTE WS-ADJ-RESULT =
001770             (WS-ADJ-CURRENT * 0.8) + (WS-ADJ-AMOUNT * 0.2).
001780     PERFORM 499-TAKE-CEILING.
001790     MOVE WS-ADJ-WHOLE TO WS-ADJ-NEW-LIMIT.
001800*
001810 495-COMPUTE-DECREASE.
001820     COMPUTE WS-ADJ-RESULT =
001830             (WS-ADJ-CURRENT * 0.8) - (WS-ADJ-AMOUNT * 0.2).
001840     PERFORM 499-TAKE-CEILING.
001850     IF WS-ADJ-WHOLE NOT GREATER THAN 0
001860         MOVE WS-ADJ-WHOLE TO WS-ADJ-NEW-LIMIT
001870         DISPLAY 'LIMIT FLOORED AT 1.00 - WAS CALCULATED '
001880                 WS-ADJ-NEW-LIMIT-X
001890         MOVE 1.00 TO WS-ADJ-NEW-LIMIT
001900     ELSE
001910         MOVE WS-ADJ-WHOLE TO WS-ADJ-NEW-LIMIT
001920     END-IF.
001925*
001930****************************************************************
001935* 499-TAKE-CEILING - WHOLE/FRACTION SPLIT (CR-0289).  MOVING A
001940* V9999 FIELD TO AN INTEGER FIELD TRUNCATES TOWARD ZERO, WHICH
001945* IS THE FLOOR FOR OUR NON-NEGATIVE CASE; IF ANYTHING REMAINS IN
001950* THE FRACTION, BUMP THE WHOLE PART UP BY ONE CURRENCY UNIT.
001955****************************************************************
001960 499-TAKE-CEILING.
001965     MOVE WS-ADJ-RESULT TO WS-ADJ-WHOLE.
001970     COMPUTE WS-ADJ-FRACTION = WS-ADJ-RESULT - WS-ADJ-WHOLE.
001975     IF WS-ADJ-FRACTION NOT = 0
001980         ADD 1 TO WS-ADJ-WHOLE
001985     END-IF.
