000100*AFDV1     TRANSACTION INPUT RECORD LAYOUT - 80 BYTES          TRANREC
000200*          ONE RECORD PER CARD TRANSACTION, DATE/TIME ASC      TRANREC
000300 01  TRANSACTION-RECORD.                                       TRANREC
000400     05  TR-ID                   PIC 9(08).                   TRANREC
000500     05  TR-CARD-NUMBER          PIC X(16).                   TRANREC
000600     05  TR-AMOUNT               PIC 9(07)V99.                TRANREC
000700     05  TR-IP                   PIC X(15).                   TRANREC
000800     05  TR-REGION               PIC X(04).                   TRANREC
000900     05  TR-DATE.                                              TRANREC
001000         10  TR-DATE-CCYY        PIC 9(04).                   TRANREC
001100         10  TR-DATE-MM          PIC 9(02).                   TRANREC
001200         10  TR-DATE-DD          PIC 9(02).                   TRANREC
001300     05  TR-TIME.                                              TRANREC
001400         10  TR-TIME-HH          PIC 9(02).                   TRANREC
001500         10  TR-TIME-MM          PIC 9(02).                   TRANREC
001600         10  TR-TIME-SS          PIC 9(02).                   TRANREC
001700     05  FILLER                  PIC X(14).                   TRANREC
